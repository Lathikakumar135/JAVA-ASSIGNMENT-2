000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADDISCI-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 29/03/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - CADASTRO DE AVALIACOES (LOTE)            *
001000*    FINALIDADE : CARGA EM LOTE DAS AVALIACOES (PROVAS,          *
001100*                 TRABALHOS) DE CADA CURSO NO ARQ INDEXADO       *
001200*                 DISCI.DAT, CONFERINDO O PESO ACUMULADO POR     *
001300*                 CURSO CONTRA O LIMITE DE 100%                  *
001400*---------------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES                                     *
001600*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001700*    1.0   29/03/2000   FABIO   -          IMPLANTACAO - TELA     
001800*                                          DE CADASTRO DE         
001900*                                          DISCIPLINA (DESCONTIN.)
002000*    2.0   16/08/2000   ENZO    OS-120     CONVERSAO PARA CARGA   
002100*                                          SEQUENCIAL EM LOTE A   
002200*                                          PARTIR DO ARQ DISCI.SEQ
002300*    2.1   17/08/2000   ENZO    OS-120     REJEITA CURSO          
002400*                                          INEXISTENTE, PESO E    
002500*                                          NOTA MAXIMA INVALIDOS  
002600*    2.2   18/08/2000   JAMILE  OS-121     CONTROLE DE PESO       
002700*                                          ACUMULADO POR CURSO -  
002800*                                          NOVO ARQUIVO DE        
002900*                                          TOTAIS PESOTOT.DAT     
003000*    2.3   21/09/2000   JAMILE  OS-124     RELATOR.DAT PASSA A SER
003100*                                          COMPARTILHADO COM AS   
003200*                                          DEMAIS FASES DO LOTE   
003300*    3.0   20/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO   
003400*                                          2000 - SEM IMPACTO,    
003500*                                          CHAVES NAO USAM ANO    
003600*---------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DISCI-SEQ ASSIGN TO DISK
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS WS-STATUS-SEQ.
004700
004800     SELECT CADCURSO ASSIGN TO DISK
004900                 ORGANIZATION INDEXED
005000                 ACCESS MODE DYNAMIC
005100                 RECORD KEY CHAVE-CURSO
005200                 FILE STATUS STATUS-CUR.
005300
005400     SELECT CADDISCI ASSIGN TO DISK
005500                 ORGANIZATION INDEXED
005600                 ACCESS MODE DYNAMIC
005700                 RECORD KEY CHAVE-DIS
005800                 FILE STATUS STATUS-DIS.
005900
006000     SELECT PESOTOT ASSIGN TO DISK
006100                 ORGANIZATION INDEXED
006200                 ACCESS MODE DYNAMIC
006300                 RECORD KEY CHAVE-PESO
006400                 FILE STATUS STATUS-PESO.
006500
006600     SELECT RELATOR ASSIGN TO DISK
006700                 ORGANIZATION LINE SEQUENTIAL
006800                 FILE STATUS STATUS-REL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*    ARQUIVO DE ENTRADA - CARGA DE AVALIACOES - FICHA DE AVALIACAO
007300 FD  DISCI-SEQ
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID 'DISCI.SEQ'
007600     RECORD CONTAINS 50 CHARACTERS.
007700 01  REG-DISCI-ENT.
007800     05  DIS-CURSO-ID        PIC X(10).
007900     05  DIS-ID              PIC X(08).
008000     05  DIS-NOME            PIC X(20).
008100     05  DIS-PESO            PIC 9(03)V99.
008200     05  DIS-NOTA-MAX        PIC 9(05)V99.
008300 01  REG-DISCI-ENT-R REDEFINES REG-DISCI-ENT.
008400     05  DIS-CURSO-ID-ALFA   PIC X(10).
008500     05  FILLER-R1           PIC X(08).
008600     05  FILLER-R2           PIC X(20).
008700     05  DIS-PESO-ALFA       PIC X(05).
008800     05  DIS-NOTA-MAX-ALFA   PIC X(07).
008900
009000*    ARQUIVO MESTRE DE CURSOS - CONFERENCIA DE EXISTENCIA
009100 FD  CADCURSO
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID 'COURSE.DAT'
009400     RECORD CONTAINS 46 CHARACTERS.
009500 01  REG-CADCURSO.
009600     05  CHAVE-CURSO         PIC X(10).
009700     05  CURSO-TITULO        PIC X(30).
009800     05  CURSO-CREDITOS      PIC 9(02).
009900     05  FILLER              PIC X(04).
009950 01  REG-CADCURSO-ALFA REDEFINES REG-CADCURSO.
009960     05  FILLER-CUR          PIC X(46).
010000
010100*    ARQUIVO MESTRE INDEXADO DE AVALIACOES
010200 FD  CADDISCI
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID 'DISCI.DAT'
010500     RECORD CONTAINS 54 CHARACTERS.
010600 01  REG-CADDISCI.
010700     05  CHAVE-DIS.
010800         10  DIS-CHAVE-CURSO PIC X(10).
010900         10  DIS-CHAVE-ID    PIC X(08).
011000     05  DISCI-NOME          PIC X(20).
011100     05  DISCI-PESO          PIC 9(03)V99.
011200     05  DISCI-NOTA-MAX      PIC 9(05)V99.
011300     05  FILLER              PIC X(04).
011400
011500*    ARQUIVO MESTRE DE TOTAIS DE PESO ACUMULADO POR CURSO
011600 FD  PESOTOT
011700     LABEL RECORD STANDARD
011800     VALUE OF FILE-ID 'PESOTOT.DAT'
011900     RECORD CONTAINS 15 CHARACTERS.
012000 01  REG-PESOTOT.
012100     05  CHAVE-PESO          PIC X(10).
012200     05  PESO-ACUMUL         PIC 9(03)V99.
012300
012400*    RELATORIO GERAL DO LOTE - REJEICOES E LISTAGENS
012500 FD  RELATOR
012600     LABEL RECORD STANDARD
012700     VALUE OF FILE-ID 'RELATOR.DAT'
012800     RECORD CONTAINS 132 CHARACTERS.
012900 01  REG-RELATOR             PIC X(132).
013000
013100 WORKING-STORAGE SECTION.
013200 01  WS-STATUS-SEQ           PIC X(02) VALUE SPACES.
013300 01  STATUS-CUR              PIC X(02) VALUE SPACES.
013400 01  STATUS-DIS              PIC X(02) VALUE SPACES.
013500 01  STATUS-PESO             PIC X(02) VALUE SPACES.
013600 01  STATUS-REL              PIC X(02) VALUE SPACES.
013700 01  WS-FIM-DISCI            PIC X(01) VALUE 'N'.
013800     88  FIM-DISCI           VALUE 'S'.
013900 01  WS-CONTADORES.
014000     05  WS-CNT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
014100     05  WS-CNT-ACEITOS      PIC 9(05) COMP VALUE ZEROS.
014200     05  WS-CNT-REJEIT       PIC 9(05) COMP VALUE ZEROS.
014300 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
014400 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
014500 01  WS-MOTIVO               PIC X(30) VALUE SPACES.
014600 01  WS-ACHOU-PESO           PIC X(01) VALUE 'N'.
014700     88  ACHOU-PESO          VALUE 'S'.
014800 01  WS-NOVO-ACUMUL          PIC 9(03)V99 VALUE ZEROS.
014900
015000 01  CABE1.
015100     05  FILLER              PIC X(33) VALUE 'AVALIACAO'.
015200     05  FILLER              PIC X(37) VALUE
015300         'SISTEMA DE NOTAS - CARGA DE AVALIAC.'.
015400     05  FILLER              PIC X(04) VALUE 'PG. '.
015500     05  PAG-CABE1           PIC ZZ.ZZ9.
015600     05  FILLER              PIC X(52) VALUE SPACES.
015700
015800 01  CABE2.
015900     05  FILLER              PIC X(20) VALUE SPACES.
016000     05  FILLER              PIC X(60) VALUE
016100         'RELACAO DE AVALIACOES REJEITADAS NA CARGA'.
016200     05  FILLER              PIC X(52) VALUE SPACES.
016300
016400 01  CABE3.
016500     05  FILLER              PIC X(02) VALUE SPACES.
016600     05  FILLER              PIC X(50) VALUE
016700         '  COD-CURSO  AVALIACAO   PESO     NOTA-MAX       '.
016800     05  FILLER              PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
016900     05  FILLER              PIC X(50) VALUE SPACES.
017000
017100 01  DETALHE1.
017200     05  FILLER              PIC X(02) VALUE SPACES.
017300     05  DET-CURSO-ID        PIC X(10).
017400     05  FILLER              PIC X(02) VALUE SPACES.
017500     05  DET-DIS-ID          PIC X(08).
017600     05  FILLER              PIC X(02) VALUE SPACES.
017700     05  DET-PESO            PIC ZZZ.ZZ.
017800     05  FILLER              PIC X(03) VALUE SPACES.
017900     05  DET-MOTIVO          PIC X(30).
018000     05  FILLER              PIC X(69) VALUE SPACES.
018100 01  DETALHE1-R REDEFINES DETALHE1
018200                         PIC X(132).
018300
018400 01  RODAPE1.
018500     05  FILLER              PIC X(20) VALUE
018600         'TOTAL LIDOS ......:'.
018700     05  RODAPE-LIDOS        PIC ZZZZ9.
018800     05  FILLER              PIC X(05) VALUE SPACES.
018900     05  FILLER              PIC X(20) VALUE
019000         'TOTAL ACEITOS ....:'.
019100     05  RODAPE-ACEITOS      PIC ZZZZ9.
019200     05  FILLER              PIC X(05) VALUE SPACES.
019300     05  FILLER              PIC X(20) VALUE
019400         'TOTAL REJEITADOS .:'.
019500     05  RODAPE-REJEIT       PIC ZZZZ9.
019600     05  FILLER              PIC X(47) VALUE SPACES.
019700
019800 PROCEDURE DIVISION.
019900
020000*    ABERTURA DOS ARQUIVOS DA FASE - PROSSEGUE O LOTE
020100 0100-ABRE-ARQUIVOS.
020200     OPEN INPUT DISCI-SEQ.
020300     IF WS-STATUS-SEQ NOT = '00'
020400        DISPLAY 'CADDISCI-COB: DISCI.SEQ NAO ENCONTRADO'
020500        STOP RUN.
020600     OPEN INPUT CADCURSO.
020700     IF STATUS-CUR NOT = '00'
020800        DISPLAY 'CADDISCI-COB: FALHA AO ABRIR COURSE.DAT'
020900        CLOSE DISCI-SEQ
021000        STOP RUN.
021100     OPEN OUTPUT CADDISCI.
021200     IF STATUS-DIS NOT = '00'
021300        DISPLAY 'CADDISCI-COB: FALHA AO CRIAR DISCI.DAT'
021400        CLOSE DISCI-SEQ
021500        CLOSE CADCURSO
021600        STOP RUN.
021700     OPEN I-O PESOTOT.
021800     IF STATUS-PESO NOT = '00'
021900        DISPLAY 'CADDISCI-COB: FALHA AO CRIAR PESOTOT.DAT'
022000        CLOSE DISCI-SEQ
022100        CLOSE CADCURSO
022200        CLOSE CADDISCI
022300        STOP RUN.
022400*    RELATOR.DAT JA FOI CRIADO PELAS FASES ANTERIORES
022500*    ESTA FASE ABRE EM EXTEND PARA ACRESCENTAR SUAS REJEICOES.
022600     OPEN EXTEND RELATOR.
022700     IF STATUS-REL NOT = '00'
022800        DISPLAY 'CADDISCI-COB: FALHA AO ABRIR RELATOR.DAT'
022900        CLOSE DISCI-SEQ
023000        CLOSE CADCURSO
023100        CLOSE CADDISCI
023200        CLOSE PESOTOT
023300        STOP RUN.
023400
023500*    LACO PRINCIPAL DE LEITURA SEQUENCIAL DO ARQUIVO DE AVALIACAO
023600 0200-LE-DISCI.
023700     READ DISCI-SEQ
023800         AT END
023900             MOVE 'S' TO WS-FIM-DISCI
024000             GO TO 0900-FIM-LEITURA.
024100     ADD 1 TO WS-CNT-LIDOS.
024200     IF REG-DISCI-ENT-R = SPACES
024300        GO TO 0200-LE-DISCI.
024400     GO TO 0300-VALIDA.
024500
024600*    VALIDACAO DE REFERENCIA DA AVALIACAO - REGRAS DO NEGOCIO
024700 0300-VALIDA.
024800     MOVE SPACES TO WS-MOTIVO.
024900     MOVE DIS-CURSO-ID TO CHAVE-CURSO.
025000     READ CADCURSO
025100         INVALID KEY
025200             MOVE 'CURSO INEXISTENTE' TO WS-MOTIVO
025300             GO TO 0700-REJEITA.
025400     IF DIS-PESO-ALFA IS NOT NUMERIC
025500        MOVE 'PESO NAO NUMERICO' TO WS-MOTIVO
025600        GO TO 0700-REJEITA.
025700     IF DIS-PESO <= 0 OR DIS-PESO > 100
025800        MOVE 'PESO FORA DA FAIXA 0,01-100,00' TO WS-MOTIVO
025900        GO TO 0700-REJEITA.
026000     IF DIS-NOTA-MAX-ALFA IS NOT NUMERIC
026100        MOVE 'NOTA MAXIMA NAO NUMERICA' TO WS-MOTIVO
026200        GO TO 0700-REJEITA.
026300     IF DIS-NOTA-MAX <= 0
026400        MOVE 'NOTA MAXIMA DEVE SER MAIOR QUE ZERO' TO WS-MOTIVO
026500        GO TO 0700-REJEITA.
026600     PERFORM 0400-CONFERE-PESO-ACUMUL.
026700     IF WS-MOTIVO NOT = SPACES
026800        GO TO 0700-REJEITA.
026900     GO TO 0500-GRAVA.
027000
027100*    CONFERE O PESO ACUMULADO DO CURSO CONTRA O LIMITE DE 100%
027200 0400-CONFERE-PESO-ACUMUL.
027300     MOVE 'N' TO WS-ACHOU-PESO.
027400     MOVE DIS-CURSO-ID TO CHAVE-PESO.
027500     READ PESOTOT
027600         INVALID KEY
027700             MOVE ZEROS TO PESO-ACUMUL
027800             GO TO 0400-CONFERE-EXIT.
027900     MOVE 'S' TO WS-ACHOU-PESO.
028000 0400-CONFERE-EXIT.
028100     ADD PESO-ACUMUL DIS-PESO GIVING WS-NOVO-ACUMUL.
028200     IF WS-NOVO-ACUMUL > 100
028300        MOVE 'PESO ACUMULADO DO CURSO EXCEDE 100%' TO WS-MOTIVO.
028400     EXIT.
028500
028600*    GRAVACAO DA AVALIACAO ACEITA E ATUALIZACAO DO PESO ACUMULADO
028700 0500-GRAVA.
028800     MOVE SPACES          TO REG-CADDISCI.
028900     MOVE DIS-CURSO-ID    TO DIS-CHAVE-CURSO.
029000     MOVE DIS-ID          TO DIS-CHAVE-ID.
029100     MOVE DIS-NOME        TO DISCI-NOME.
029200     MOVE DIS-PESO        TO DISCI-PESO.
029300     MOVE DIS-NOTA-MAX    TO DISCI-NOTA-MAX.
029400     WRITE REG-CADDISCI
029500         INVALID KEY
029600             MOVE 'AVALIACAO DUPLICADA NO CURSO' TO WS-MOTIVO
029700             GO TO 0700-REJEITA.
029800     MOVE DIS-CURSO-ID    TO CHAVE-PESO.
029900     MOVE WS-NOVO-ACUMUL  TO PESO-ACUMUL.
030000     IF ACHOU-PESO
030100        REWRITE REG-PESOTOT
030200     ELSE
030300        WRITE REG-PESOTOT.
030400     ADD 1 TO WS-CNT-ACEITOS.
030500     GO TO 0200-LE-DISCI.
030600
030700*    REJEICAO - GRAVA LINHA NO RELATOR.DAT E CONTINUA O LOTE
030800 0700-REJEITA.
030900     ADD 1 TO WS-CNT-REJEIT.
031000     PERFORM 0800-CABECALHO.
031100     MOVE DIS-CURSO-ID TO DET-CURSO-ID.
031200     MOVE DIS-ID       TO DET-DIS-ID.
031300     MOVE DIS-PESO     TO DET-PESO.
031400     MOVE WS-MOTIVO    TO DET-MOTIVO.
031500     WRITE REG-RELATOR FROM DETALHE1.
031600     ADD 1 TO WS-LINPAG.
031700     GO TO 0200-LE-DISCI.
031800
031900*    QUEBRA DE PAGINA DO RELATORIO DE REJEICOES
032000 0800-CABECALHO.
032100     IF WS-LINPAG < 54
032200        GO TO 0800-CABECALHO-EXIT.
032300     ADD 1 TO WS-PAGINA.
032400     MOVE WS-PAGINA TO PAG-CABE1.
032500     WRITE REG-RELATOR FROM CABE1.
032600     WRITE REG-RELATOR FROM CABE2.
032700     WRITE REG-RELATOR FROM CABE3.
032800     MOVE 3 TO WS-LINPAG.
032900 0800-CABECALHO-EXIT.
033000     EXIT.
033100
033200*    FIM DA CARGA - RODAPE COM OS TOTAIS DA FASE
033300 0900-FIM-LEITURA.
033400     MOVE WS-CNT-LIDOS   TO RODAPE-LIDOS.
033500     MOVE WS-CNT-ACEITOS TO RODAPE-ACEITOS.
033600     MOVE WS-CNT-REJEIT  TO RODAPE-REJEIT.
033700     WRITE REG-RELATOR FROM RODAPE1.
033800     CLOSE DISCI-SEQ.
033900     CLOSE CADCURSO.
034000     CLOSE CADDISCI.
034100     CLOSE PESOTOT.
034200     CLOSE RELATOR.
034300*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (HORARIO DE PROVAS)
034400     CHAIN 'ALTDIS.EXE'.
