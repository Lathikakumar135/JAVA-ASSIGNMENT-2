000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLASSIF-COB.
000300 AUTHOR. JORGE KOIKE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 23/02/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - CLASSIFICACAO E BOLETIM (LOTE)           *
001000*    FINALIDADE : PARA CADA MATRICULA, APURA O PERCENTUAL        *
001100*                 PONDERADO DE APROVEITAMENTO NO CURSO A PARTIR  *
001200*                 DAS NOTAS LANCADAS EM NOTAS.DAT, DEDUZ O       *
001300*                 CONCEITO E O VALOR DO CONCEITO PELA TABELA DE  *
001400*                 CLASSIFICACAO, GRAVA/SUBSTITUI A NOTA FINAL NO *
001500*                 BOLETIM (BOLETIM.DAT) E, EM SEGUIDA, RECALCULA *
001600*                 O COEFICIENTE DE RENDIMENTO (CR.DAT) DE CADA   *
001700*                 ALUNO A PARTIR DE TODAS AS SUAS NOTAS FINAIS   *
001800*---------------------------------------------------------------*
001900*    HISTORICO DE ALTERACOES                                     *
002000*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
002100*    1.0   23/02/2000   JORGE   -          IMPLANTACAO - EMISSAO  
002200*                                          ALFABETICA DO CADASTRO 
002300*                                          (DESCONTINUADA)        
002400*    2.0   26/08/2000   ENZO    OS-127     CONVERSAO PARA APURA-  
002500*                                          CAO DO PERCENTUAL      
002600*                                          PONDERADO POR CURSO    
002700*    2.1   27/08/2000   JAMILE  OS-127     TABELA DE CLASSIFICACAO
002800*                                          (CONCEITO/PONTO) POR   
002900*                                          FAIXA DE PERCENTUAL    
003000*    2.2   28/08/2000   JAMILE  OS-128     SEGUNDA FASE - CALCULO 
003100*                                          DO COEFICIENTE DE      
003200*                                          RENDIMENTO POR ALUNO   
003300*                                          COM QUEBRA POR ALUNO   
003400*    2.3   21/09/2000   JAMILE  OS-124     RELATOR.DAT NAO E MAIS 
003500*                                          USADO POR ESTA FASE -  
003600*                                          A APURACAO NAO REJEITA 
003700*    3.0   26/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO
003800*                                          2000 - SEM IMPACTO,
003900*                                          CHAVES NAO USAM ANO
003950*    3.1   14/03/2001   MARCIO  OS-141     WS-CR-CALCULADO ESTAVA
003960*                                          CURTO (9(01)V9(04)) E
003970*                                          ESTOURAVA NA MULTIPLI-
003980*                                          CACAO PONTO X CREDITOS
003990*                                          QUANDO O CURSO TEM
003995*                                          MUITOS CREDITOS - CR
003996*                                          SAINDO ERRADO. CAMPO
003997*                                          AMPLIADO PARA 9(02).
003998*    3.2   19/03/2001   MARCIO  OS-143     0350-GRAVA-BOLETIM
003999*                                         REGRAVAVA CONCEITO E
004000*                                         PONTO ANTIGOS (LIDOS
004010*                                         DO DISCO) POR CIMA
004020*                                         DOS RECEM CALCULADOS -
004030*                                         CAMINHO NUNCA EXECU-
004040*                                         TADO NESTE LOTE (CHAVE
004050*                                         UNICA), MAS RETIRADO.
004060*                                         BOLETIM.DAT AGORA E
004070*                                         ABERTO SO EM OUTPUT NA
004080*                                         1A PASSADA E REABERTO
004090*                                         EM INPUT NA 2A PASSADA
004095*---------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT REGISTR ASSIGN TO DISK
004900                 ORGANIZATION INDEXED
005000                 ACCESS MODE DYNAMIC
005100                 RECORD KEY CHAVE-REG
005200                 FILE STATUS STATUS-REG.
005300
005400     SELECT CADDISCI ASSIGN TO DISK
005500                 ORGANIZATION INDEXED
005600                 ACCESS MODE DYNAMIC
005700                 RECORD KEY CHAVE-DIS
005800                 FILE STATUS STATUS-DIS.
005900
006000     SELECT NOTAS ASSIGN TO DISK
006100                 ORGANIZATION INDEXED
006200                 ACCESS MODE DYNAMIC
006300                 RECORD KEY CHAVE-NOT
006400                 FILE STATUS STATUS-NOT.
006500
006600     SELECT CADCURSO ASSIGN TO DISK
006700                 ORGANIZATION INDEXED
006800                 ACCESS MODE DYNAMIC
006900                 RECORD KEY CHAVE-CURSO
007000                 FILE STATUS STATUS-CUR.
007100
007200     SELECT BOLETIM ASSIGN TO DISK
007300                 ORGANIZATION INDEXED
007400                 ACCESS MODE DYNAMIC
007500                 RECORD KEY CHAVE-BOL
007600                 FILE STATUS STATUS-BOL.
007700
007800     SELECT CR ASSIGN TO DISK
007900                 ORGANIZATION INDEXED
008000                 ACCESS MODE DYNAMIC
008100                 RECORD KEY CHAVE-CR
008200                 FILE STATUS STATUS-CR.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*    ARQUIVO DE MATRICULAS - PERCORRIDO PARA APURAR CADA CURSO
008700 FD  REGISTR
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'REGISTR.DAT'
009000     RECORD CONTAINS 24 CHARACTERS.
009100 01  REG-REGISTR.
009200     05  CHAVE-REG.
009300         10  CHAVE-REG-ALU   PIC X(10).
009400         10  CHAVE-REG-CUR   PIC X(10).
009500     05  FILLER              PIC X(04).
009550 01  REG-REGISTR-ALFA REDEFINES REG-REGISTR.
009560     05  FILLER-REG          PIC X(24).
009600
009700*    ARQUIVO DE AVALIACOES - PESO E NOTA MAXIMA DE CADA CURSO
009800 FD  CADDISCI
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID 'DISCI.DAT'
010100     RECORD CONTAINS 54 CHARACTERS.
010200 01  REG-CADDISCI.
010300     05  CHAVE-DIS.
010400         10  DIS-CHAVE-CURSO PIC X(10).
010500         10  DIS-CHAVE-ID    PIC X(08).
010600     05  DISCI-NOME          PIC X(20).
010700     05  DISCI-PESO          PIC 9(03)V99.
010800     05  DISCI-NOTA-MAX      PIC 9(05)V99.
010900     05  FILLER              PIC X(04).
011000
011100*    ARQUIVO DE NOTAS LANCADAS - NOTA OBTIDA POR AVALIACAO
011200 FD  NOTAS
011300     LABEL RECORD STANDARD
011400     VALUE OF FILE-ID 'NOTAS.DAT'
011500     RECORD CONTAINS 40 CHARACTERS.
011600 01  REG-NOTAS.
011700     05  CHAVE-NOT.
011800         10  NOT-CHAVE-ALU   PIC X(10).
011900         10  NOT-CHAVE-CUR   PIC X(10).
012000         10  NOT-CHAVE-DIS   PIC X(08).
012100     05  NOTA-VALOR          PIC 9(05)V99.
012200     05  NOTA-SEGUNDA        PIC X(01).
012300     05  FILLER              PIC X(04).
012400
012500*    ARQUIVO DE CURSOS - CREDITOS PARA O COEFICIENTE DE RENDIMENTO
012600 FD  CADCURSO
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID 'COURSE.DAT'
012900     RECORD CONTAINS 46 CHARACTERS.
013000 01  REG-CADCURSO.
013100     05  CHAVE-CURSO         PIC X(10).
013200     05  CURSO-TITULO        PIC X(30).
013300     05  CURSO-CREDITOS      PIC 9(02).
013400     05  FILLER              PIC X(04).
013500
013600*    ARQUIVO MESTRE DO BOLETIM (NOTA FINAL POR ALUNO-CURSO)
013700 FD  BOLETIM
013800     LABEL RECORD STANDARD
013900     VALUE OF FILE-ID 'BOLETIM.DAT'
014000     RECORD CONTAINS 36 CHARACTERS.
014100 01  REG-BOLETIM.
014200     05  CHAVE-BOL.
014300         10  BOL-CHAVE-ALU   PIC X(10).
014400         10  BOL-CHAVE-CUR   PIC X(10).
014500     05  BOL-PERCENTUAL      PIC 9(03)V99.
014600     05  BOL-CONCEITO        PIC X(02).
014700     05  BOL-PONTO           PIC 9V9(02).
014800     05  FILLER              PIC X(06).
014900 01  REG-BOLETIM-ALFA REDEFINES REG-BOLETIM.
015000     05  FILLER-BOL          PIC X(36).
015100
015200*    ARQUIVO MESTRE DO COEFICIENTE DE RENDIMENTO POR ALUNO
015300 FD  CR
015400     LABEL RECORD STANDARD
015500     VALUE OF FILE-ID 'CR.DAT'
015600     RECORD CONTAINS 20 CHARACTERS.
015700 01  REG-CR.
015800     05  CHAVE-CR            PIC X(10).
015900     05  CR-VALOR            PIC 9V9(03).
016000     05  FILLER              PIC X(06).
016050 01  REG-CR-ALFA REDEFINES REG-CR.
016060     05  FILLER-CR           PIC X(20).
016100
016200 WORKING-STORAGE SECTION.
016300 01  STATUS-REG              PIC X(02) VALUE SPACES.
016400 01  STATUS-DIS              PIC X(02) VALUE SPACES.
016500 01  STATUS-NOT              PIC X(02) VALUE SPACES.
016600 01  STATUS-CUR              PIC X(02) VALUE SPACES.
016700 01  STATUS-BOL              PIC X(02) VALUE SPACES.
016800 01  STATUS-CR               PIC X(02) VALUE SPACES.
016900 01  WS-FIM-REGISTR          PIC X(01) VALUE 'N'.
017000     88  FIM-REGISTR         VALUE 'S'.
017100 01  WS-FIM-AVALIACAO        PIC X(01) VALUE 'N'.
017200     88  FIM-AVALIACAO       VALUE 'S'.
017300 01  WS-FIM-BOLETIM          PIC X(01) VALUE 'N'.
017400     88  FIM-BOLETIM         VALUE 'S'.
017700 01  WS-JA-EXISTE-CR         PIC X(01) VALUE 'N'.
017800     88  JA-EXISTE-CR        VALUE 'S'.
017900 01  WS-CONTADORES.
018000     05  WS-CNT-BOLETINS     PIC 9(05) COMP VALUE ZEROS.
018100     05  WS-CNT-ALUNOS       PIC 9(05) COMP VALUE ZEROS.
018200 01  WS-ALU-ATUAL            PIC X(10) VALUE SPACES.
018300 01  WS-OBTIDA               PIC 9(05)V99 VALUE ZEROS.
018400 01  WS-CONTRIB              PIC 9(03)V9(04) COMP VALUE ZEROS.
018500 01  WS-TOTAL-PERCENT        PIC 9(03)V9(04) COMP VALUE ZEROS.
018600 01  WS-TOTAL-PERCENT-2      PIC 9(03)V99 VALUE ZEROS.
018700 01  WS-SOMA-PONTOS          PIC 9(05)V9(04) COMP VALUE ZEROS.
018800 77  WS-SOMA-CREDITOS        PIC 9(05) COMP VALUE ZEROS.
018900 01  WS-CR-CALCULADO         PIC 9(02)V9(04) COMP VALUE ZEROS.
019000
019100 PROCEDURE DIVISION.
019200
019300*    ABERTURA DOS ARQUIVOS DA FASE - PROSSEGUE O LOTE
019400 0100-ABRE-ARQUIVOS.
019500     OPEN INPUT REGISTR.
019600     OPEN INPUT CADDISCI.
019700     OPEN INPUT NOTAS.
019800     OPEN INPUT CADCURSO.
019900     IF STATUS-REG NOT = '00' OR STATUS-DIS NOT = '00'
020000        OR STATUS-NOT NOT = '00' OR STATUS-CUR NOT = '00'
020100        DISPLAY 'CLASSIF-COB: FALHA AO ABRIR ARQUIVO MESTRE'
020200        STOP RUN.
020300*    BOLETIM.DAT E CR.DAT SAO CRIADOS NESTA FASE. CADA MATRICULA
020350*    SO GRAVA UMA VEZ NO BOLETIM (CHAVE UNICA), POR ISSO O
020400*    ARQUIVO E ABERTO EM OUTPUT NA PRIMEIRA PASSADA E REABERTO
020450*    EM INPUT NA SEGUNDA PASSADA (0500-INICIA-CR) PARA O CALCULO
020500*    DO CR. CR.DAT PRECISA DE I-O POIS PODE SER REGRAVADO.
020600     OPEN OUTPUT BOLETIM.
020900     OPEN OUTPUT CR.
021000     CLOSE CR.
021100     OPEN I-O CR.
021200
021300*    LACO PRINCIPAL - PERCORRE AS MATRICULAS NA ORDEM DA CHAVE
021400 0200-LE-REGISTR.
021500     READ REGISTR NEXT RECORD
021600         AT END
021700             MOVE 'S' TO WS-FIM-REGISTR
021800             GO TO 0500-INICIA-CR.
021900     PERFORM 0300-APURA-CURSO THRU 0300-APURA-CURSO-EXIT.
022000     GO TO 0200-LE-REGISTR.
022100
022200*    APURA O PERCENTUAL PONDERADO DA MATRICULA CORRENTE E GRAVA
022300*    O RESULTADO NO BOLETIM
022400 0300-APURA-CURSO.
022500     MOVE ZEROS TO WS-TOTAL-PERCENT.
022600     MOVE CHAVE-REG-CUR TO DIS-CHAVE-CURSO.
022700     MOVE LOW-VALUES    TO DIS-CHAVE-ID.
022800     START CADDISCI KEY IS NOT LESS THAN CHAVE-DIS
022900         INVALID KEY
023000             MOVE 'S' TO WS-FIM-AVALIACAO
023100             GO TO 0300-SOMOU.
023200     MOVE 'N' TO WS-FIM-AVALIACAO.
023300     PERFORM 0320-SOMA-AVALIACAO THRU 0320-SOMA-AVALIACAO-EXIT
023400         UNTIL FIM-AVALIACAO.
023500 0300-SOMOU.
023600     ADD WS-TOTAL-PERCENT TO ZEROS
023700         GIVING WS-TOTAL-PERCENT-2 ROUNDED.
023800     PERFORM 0330-DERIVA-CONCEITO THRU 0330-DERIVA-CONCEITO-EXIT.
023900     PERFORM 0350-GRAVA-BOLETIM THRU 0350-GRAVA-BOLETIM-EXIT.
024000 0300-APURA-CURSO-EXIT.
024100     EXIT.
024200
024300*    SOMA A CONTRIBUICAO DE CADA AVALIACAO DO CURSO CORRENTE -
024400*    O LACO PARA QUANDO A CHAVE DE CURSO DA AVALIACAO MUDA
024500 0320-SOMA-AVALIACAO.
024600     READ CADDISCI NEXT RECORD
024700         AT END
024800             MOVE 'S' TO WS-FIM-AVALIACAO
024900             GO TO 0320-SOMA-AVALIACAO-EXIT.
025000     IF DIS-CHAVE-CURSO NOT = CHAVE-REG-CUR
025100        MOVE 'S' TO WS-FIM-AVALIACAO
025200        GO TO 0320-SOMA-AVALIACAO-EXIT.
025300     MOVE ZEROS         TO WS-OBTIDA.
025400     MOVE CHAVE-REG-ALU TO NOT-CHAVE-ALU.
025500     MOVE CHAVE-REG-CUR TO NOT-CHAVE-CUR.
025600     MOVE DIS-CHAVE-ID  TO NOT-CHAVE-DIS.
025700     READ NOTAS
025800         INVALID KEY
025900             GO TO 0320-CONTRIBUI.
026000     MOVE NOTA-VALOR TO WS-OBTIDA.
026100 0320-CONTRIBUI.
026200     MOVE WS-OBTIDA TO WS-CONTRIB.
026300     MULTIPLY DISCI-PESO BY WS-CONTRIB.
026400     DIVIDE DISCI-NOTA-MAX INTO WS-CONTRIB.
026500     ADD WS-CONTRIB TO WS-TOTAL-PERCENT.
026600 0320-SOMA-AVALIACAO-EXIT.
026700     EXIT.
026800
026900*    DEDUZ O CONCEITO E O VALOR DO CONCEITO PELA FAIXA DE
027000*    PERCENTUAL APURADA - TABELA DE CLASSIFICACAO DO CURSO
027100 0330-DERIVA-CONCEITO.
027200     IF WS-TOTAL-PERCENT-2 >= 85.0
027300        MOVE 'A+' TO BOL-CONCEITO
027400        MOVE 4.0  TO BOL-PONTO
027500        GO TO 0330-DERIVA-CONCEITO-EXIT.
027600     IF WS-TOTAL-PERCENT-2 >= 70.0
027700        MOVE 'A ' TO BOL-CONCEITO
027800        MOVE 3.5  TO BOL-PONTO
027900        GO TO 0330-DERIVA-CONCEITO-EXIT.
028000     IF WS-TOTAL-PERCENT-2 >= 60.0
028100        MOVE 'B ' TO BOL-CONCEITO
028200        MOVE 3.0  TO BOL-PONTO
028300        GO TO 0330-DERIVA-CONCEITO-EXIT.
028400     IF WS-TOTAL-PERCENT-2 >= 50.0
028500        MOVE 'C ' TO BOL-CONCEITO
028600        MOVE 2.0  TO BOL-PONTO
028700        GO TO 0330-DERIVA-CONCEITO-EXIT.
028800     IF WS-TOTAL-PERCENT-2 >= 40.0
028900        MOVE 'D ' TO BOL-CONCEITO
029000        MOVE 1.0  TO BOL-PONTO
029100        GO TO 0330-DERIVA-CONCEITO-EXIT.
029200     MOVE 'F ' TO BOL-CONCEITO.
029300     MOVE 0.0  TO BOL-PONTO.
029400 0330-DERIVA-CONCEITO-EXIT.
029500     EXIT.
029600
029700*    GRAVA A NOTA FINAL DA MATRICULA NO BOLETIM - CHAVE
029750*    ALU+CURSO E UNICA (GARANTIDA PELO REGISTR.DAT), BOLETIM.DAT
029760*    E CRIADO DO ZERO A CADA RODADA DO LOTE, ENTAO NUNCA HA UMA
029770*    GRAVACAO REPETIDA DA MESMA MATRICULA NESTA FASE
029800 0350-GRAVA-BOLETIM.
031100     MOVE SPACES             TO REG-BOLETIM.
031200     MOVE CHAVE-REG-ALU      TO BOL-CHAVE-ALU.
031300     MOVE CHAVE-REG-CUR      TO BOL-CHAVE-CUR.
031400     MOVE WS-TOTAL-PERCENT-2 TO BOL-PERCENTUAL.
031500     PERFORM 0330-DERIVA-CONCEITO THRU 0330-DERIVA-CONCEITO-EXIT.
031600     WRITE REG-BOLETIM.
031700     ADD 1 TO WS-CNT-BOLETINS.
031800 0350-GRAVA-BOLETIM-EXIT.
031900     EXIT.
032000
032100*    SEGUNDA FASE - RECALCULA O COEFICIENTE DE RENDIMENTO DE
032200*    CADA ALUNO A PARTIR DE TODAS AS SUAS NOTAS FINAIS NO
032300*    BOLETIM.DAT, PERCORRIDO NA ORDEM DA CHAVE (QUEBRA POR ALUNO)
032400 0500-INICIA-CR.
032410     CLOSE BOLETIM.
032420     OPEN INPUT BOLETIM.
032500     MOVE SPACES TO WS-ALU-ATUAL.
032600     MOVE ZEROS  TO WS-SOMA-PONTOS WS-SOMA-CREDITOS.
032700     MOVE 'N'    TO WS-FIM-BOLETIM.
032800
032900 0520-LE-BOLETIM.
033000     READ BOLETIM NEXT RECORD
033100         AT END
033200             MOVE 'S' TO WS-FIM-BOLETIM
033300             PERFORM 0560-FINALIZA-ALUNO THRU 0560-FINALIZA-EXIT
033400             GO TO 0900-FIM-PROCESSAMENTO.
033500     IF BOL-CHAVE-ALU NOT = WS-ALU-ATUAL AND WS-ALU-ATUAL NOT =
033600          SPACES
033700        PERFORM 0560-FINALIZA-ALUNO THRU 0560-FINALIZA-EXIT
033800        MOVE ZEROS TO WS-SOMA-PONTOS WS-SOMA-CREDITOS.
033900     MOVE BOL-CHAVE-ALU TO WS-ALU-ATUAL.
034000     MOVE BOL-CHAVE-CUR TO CHAVE-CURSO.
034100     READ CADCURSO
034200         INVALID KEY
034300             GO TO 0520-LE-BOLETIM.
034400     MOVE BOL-PONTO TO WS-CR-CALCULADO.
034500     MULTIPLY CURSO-CREDITOS BY WS-CR-CALCULADO.
034600     ADD WS-CR-CALCULADO TO WS-SOMA-PONTOS.
034700     ADD CURSO-CREDITOS  TO WS-SOMA-CREDITOS.
034800     GO TO 0520-LE-BOLETIM.
034900
035000*    GRAVA OU SUBSTITUI O COEFICIENTE DE RENDIMENTO CALCULADO
035100*    PARA O ALUNO QUE ACABOU DE SER FECHADO PELA QUEBRA
035200 0560-FINALIZA-ALUNO.
035300     IF WS-ALU-ATUAL = SPACES
035400        GO TO 0560-FINALIZA-EXIT.
035500     MOVE 'N' TO WS-JA-EXISTE-CR.
035600     IF WS-SOMA-CREDITOS = ZEROS
035700        MOVE ZEROS TO WS-CR-CALCULADO
035800     ELSE
035900        MOVE WS-SOMA-PONTOS TO WS-CR-CALCULADO
036000        DIVIDE WS-SOMA-CREDITOS INTO WS-CR-CALCULADO.
036100     MOVE WS-ALU-ATUAL TO CHAVE-CR.
036200     READ CR
036300         INVALID KEY
036400             GO TO 0560-GRAVA-NOVO.
036500     MOVE 'S' TO WS-JA-EXISTE-CR.
036600     ADD WS-CR-CALCULADO TO ZEROS GIVING CR-VALOR ROUNDED.
036700     REWRITE REG-CR.
036800     ADD 1 TO WS-CNT-ALUNOS.
036900     GO TO 0560-FINALIZA-EXIT.
037000 0560-GRAVA-NOVO.
037100     MOVE SPACES       TO REG-CR.
037200     MOVE WS-ALU-ATUAL TO CHAVE-CR.
037300     ADD WS-CR-CALCULADO TO ZEROS GIVING CR-VALOR ROUNDED.
037400     WRITE REG-CR.
037500     ADD 1 TO WS-CNT-ALUNOS.
037600 0560-FINALIZA-EXIT.
037700     EXIT.
037800
037900*    FIM DO PROCESSAMENTO - FECHA OS ARQUIVOS E PROSSEGUE O LOTE
038000 0900-FIM-PROCESSAMENTO.
038100     CLOSE REGISTR.
038200     CLOSE CADDISCI.
038300     CLOSE NOTAS.
038400     CLOSE CADCURSO.
038500     CLOSE BOLETIM.
038600     CLOSE CR.
038700*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (RELATORIOS)
038800     CHAIN 'RELNOT.EXE'.
