000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADCURSO-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 29/03/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - CADASTRO DE CURSOS (LOTE)                *
001000*    FINALIDADE : CARGA EM LOTE DO ARQUIVO DE CURSOS NO          *
001100*                 ARQ INDEXADO CURSO.DAT, COM REJEICAO DAS       *
001200*                 OCORRENCIAS INVALIDAS PARA O RELATOR.DAT       *
001300*---------------------------------------------------------------*
001400*    HISTORICO DE ALTERACOES                                     *
001500*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001600*    1.0   29/03/2000   FABIO   -          IMPLANTACAO - TELA     
001700*                                          DE CADASTRO CURSO      
001800*                                          A CURSO (DESCONTINUADA)
001900*    2.0   14/08/2000   ENZO    OS-118     CONVERSAO PARA CARGA   
002000*                                          SEQUENCIAL EM LOTE A   
002100*                                          PARTIR DO ARQ CURSO.SEQ
002200*    2.1   14/08/2000   ENZO    OS-118     REJEITA ID/TITULO EM   
002300*                                          BRANCO, CREDITOS FORA  
002400*                                          DA FAIXA E ID DUPLIC.  
002500*    2.2   21/09/2000   JAMILE  OS-124     RELATOR.DAT PASSA A SER
002600*                                          COMPARTILHADO COM AS   
002700*                                          DEMAIS FASES DO LOTE   
002800*    2.3   06/12/1999   FABIO   OS-131     AJUSTE DE CABECALHO DO 
002900*                                          RELATORIO DE REJEICOES 
003000*    3.0   18/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO   
003100*                                          2000 - SEM IMPACTO,    
003200*                                          CHAVES NAO USAM ANO    
003300*---------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT COURSE-SEQ ASSIGN TO DISK
004200                 ORGANIZATION LINE SEQUENTIAL
004300                 FILE STATUS WS-STATUS-SEQ.
004400
004500     SELECT CADCURSO ASSIGN TO DISK
004600                 ORGANIZATION INDEXED
004700                 ACCESS MODE DYNAMIC
004800                 RECORD KEY CHAVE-CURSO
004900                 FILE STATUS STATUS-CUR.
005000
005100     SELECT RELATOR ASSIGN TO DISK
005200                 ORGANIZATION LINE SEQUENTIAL
005300                 FILE STATUS STATUS-REL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700*    ARQUIVO DE ENTRADA - CARGA DE CURSOS - FICHA DO CURSO
005800 FD  COURSE-SEQ
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID 'COURSE.SEQ'
006100     RECORD CONTAINS 42 CHARACTERS.
006200 01  REG-COURSE-ENT.
006300     05  CRS-ID              PIC X(10).
006400     05  CRS-TITULO          PIC X(30).
006500     05  CRS-CREDITOS        PIC 9(02).
006600 01  REG-COURSE-ENT-R REDEFINES REG-COURSE-ENT.
006700     05  CRS-ID-ALFA         PIC X(10).
006800     05  FILLER-R1           PIC X(30).
006900     05  CRS-CREDITOS-ALFA   PIC X(02).
007000
007100*    ARQUIVO MESTRE INDEXADO DE CURSOS
007200 FD  CADCURSO
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID 'COURSE.DAT'
007500     RECORD CONTAINS 46 CHARACTERS.
007600 01  REG-CADCURSO.
007700     05  CHAVE-CURSO         PIC X(10).
007800     05  CURSO-TITULO        PIC X(30).
007900     05  CURSO-CREDITOS      PIC 9(02).
008000     05  FILLER              PIC X(04).
008100 01  REG-CADCURSO-ALFA REDEFINES REG-CADCURSO.
008200     05  FILLER-M1           PIC X(40).
008300     05  CURSO-CREDITOS-ALFA PIC X(02).
008400     05  FILLER-M2           PIC X(04).
008500
008600*    RELATORIO GERAL DO LOTE - REJEICOES E LISTAGENS
008700 FD  RELATOR
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'RELATOR.DAT'
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REG-RELATOR             PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400 01  WS-STATUS-SEQ           PIC X(02) VALUE SPACES.
009500 01  STATUS-CUR              PIC X(02) VALUE SPACES.
009600 01  STATUS-REL              PIC X(02) VALUE SPACES.
009700 01  WS-FIM-CURSO            PIC X(01) VALUE 'N'.
009800     88  FIM-CURSO           VALUE 'S'.
009900 01  WS-CONTADORES.
010000     05  WS-CNT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
010100     05  WS-CNT-ACEITOS      PIC 9(05) COMP VALUE ZEROS.
010200     05  WS-CNT-REJEIT       PIC 9(05) COMP VALUE ZEROS.
010300 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
010400 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
010500 01  WS-MOTIVO               PIC X(30) VALUE SPACES.
010600
010700 01  CABE1.
010800     05  FILLER              PIC X(33) VALUE 'CURSO'.
010900     05  FILLER              PIC X(37) VALUE
011000         'SISTEMA DE NOTAS - CARGA DE CURSOS'.
011100     05  FILLER              PIC X(04) VALUE 'PG. '.
011200     05  PAG-CABE1           PIC ZZ.ZZ9.
011300     05  FILLER              PIC X(52) VALUE SPACES.
011400
011500 01  CABE2.
011600     05  FILLER              PIC X(24) VALUE SPACES.
011700     05  FILLER              PIC X(56) VALUE
011800         'RELACAO DE CURSOS REJEITADOS NA CARGA'.
011900     05  FILLER              PIC X(52) VALUE SPACES.
012000
012100 01  CABE3.
012200     05  FILLER              PIC X(02) VALUE SPACES.
012300     05  FILLER              PIC X(50) VALUE
012400         '  COD-CURSO  TITULO DO CURSO                CRED'.
012500     05  FILLER              PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
012600     05  FILLER              PIC X(50) VALUE SPACES.
012700
012800 01  DETALHE1.
012900     05  FILLER              PIC X(02) VALUE SPACES.
013000     05  DET-CURSO-ID        PIC X(10).
013100     05  FILLER              PIC X(02) VALUE SPACES.
013200     05  DET-CURSO-TIT       PIC X(30).
013300     05  FILLER              PIC X(01) VALUE SPACES.
013400     05  DET-CURSO-CRED      PIC Z9.
013500     05  FILLER              PIC X(03) VALUE SPACES.
013600     05  DET-MOTIVO          PIC X(30).
013700     05  FILLER              PIC X(52) VALUE SPACES.
013800 01  DETALHE1-R REDEFINES DETALHE1
013900                         PIC X(132).
014000
014100 01  RODAPE1.
014200     05  FILLER              PIC X(20) VALUE
014300         'TOTAL LIDOS ......:'.
014400     05  RODAPE-LIDOS        PIC ZZZZ9.
014500     05  FILLER              PIC X(05) VALUE SPACES.
014600     05  FILLER              PIC X(20) VALUE
014700         'TOTAL ACEITOS ....:'.
014800     05  RODAPE-ACEITOS      PIC ZZZZ9.
014900     05  FILLER              PIC X(05) VALUE SPACES.
015000     05  FILLER              PIC X(20) VALUE
015100         'TOTAL REJEITADOS .:'.
015200     05  RODAPE-REJEIT       PIC ZZZZ9.
015300     05  FILLER              PIC X(47) VALUE SPACES.
015400
015500 PROCEDURE DIVISION.
015600
015700*    ABERTURA DOS ARQUIVOS DA FASE - INICIO DO LOTE
015800 0100-ABRE-ARQUIVOS.
015900     OPEN INPUT COURSE-SEQ.
016000     IF WS-STATUS-SEQ NOT = '00'
016100        DISPLAY 'CADCURSO-COB: COURSE.SEQ NAO ENCONTRADO'
016200        STOP RUN.
016300     OPEN OUTPUT CADCURSO.
016400     IF STATUS-CUR NOT = '00'
016500        DISPLAY 'CADCURSO-COB: FALHA AO CRIAR COURSE.DAT'
016600        CLOSE COURSE-SEQ
016700        STOP RUN.
016800*    RELATOR.DAT JA FOI CRIADO PELA FASE MAIN-COB (BANNER
016900*    DE ABERTURA DO LOTE) - ESTA FASE ABRE EM EXTEND.
017000     OPEN EXTEND RELATOR.
017100     IF STATUS-REL NOT = '00'
017200        DISPLAY 'CADCURSO-COB: FALHA AO ABRIR RELATOR.DAT'
017300        CLOSE COURSE-SEQ
017400        CLOSE CADCURSO
017500        STOP RUN.
017600
017700*    LACO PRINCIPAL DE LEITURA SEQUENCIAL DO ARQUIVO DE CURSOS
017800 0200-LE-CURSO.
017900     READ COURSE-SEQ
018000         AT END
018100             MOVE 'S' TO WS-FIM-CURSO
018200             GO TO 0900-FIM-LEITURA.
018300     ADD 1 TO WS-CNT-LIDOS.
018400     IF REG-COURSE-ENT-R = SPACES
018500        GO TO 0200-LE-CURSO.
018600     GO TO 0300-VALIDA.
018700
018800*    VALIDACAO DE REFERENCIA DO CURSO - REGRAS DO NEGOCIO
018900 0300-VALIDA.
019000     MOVE SPACES TO WS-MOTIVO.
019100     IF CRS-ID = SPACES
019200        MOVE 'CODIGO DO CURSO EM BRANCO' TO WS-MOTIVO
019300        GO TO 0700-REJEITA.
019400     IF CRS-TITULO = SPACES
019500        MOVE 'TITULO DO CURSO EM BRANCO' TO WS-MOTIVO
019600        GO TO 0700-REJEITA.
019700     IF CRS-CREDITOS-ALFA IS NOT NUMERIC
019800        MOVE 'CREDITOS NAO NUMERICOS' TO WS-MOTIVO
019900        GO TO 0700-REJEITA.
020000     IF CRS-CREDITOS < 1 OR CRS-CREDITOS > 10
020100        MOVE 'CREDITOS FORA DA FAIXA 1-10' TO WS-MOTIVO
020200        GO TO 0700-REJEITA.
020300     MOVE CRS-ID TO CHAVE-CURSO.
020400     READ CADCURSO
020500         INVALID KEY
020600             GO TO 0500-GRAVA.
020700     MOVE 'CODIGO DO CURSO DUPLICADO' TO WS-MOTIVO
020800     GO TO 0700-REJEITA.
020900
021000*    GRAVACAO DO CURSO ACEITO NO ARQUIVO MESTRE
021100 0500-GRAVA.
021200     MOVE SPACES       TO REG-CADCURSO.
021300     MOVE CRS-ID       TO CHAVE-CURSO.
021400     MOVE CRS-TITULO   TO CURSO-TITULO.
021500     MOVE CRS-CREDITOS TO CURSO-CREDITOS.
021600     WRITE REG-CADCURSO
021700         INVALID KEY
021800             MOVE 'CODIGO DO CURSO DUPLICADO' TO WS-MOTIVO
021900             GO TO 0700-REJEITA.
022000     ADD 1 TO WS-CNT-ACEITOS.
022100     GO TO 0200-LE-CURSO.
022200
022300*    REJEICAO - GRAVA LINHA NO RELATOR.DAT E CONTINUA O LOTE
022400 0700-REJEITA.
022500     ADD 1 TO WS-CNT-REJEIT.
022600     PERFORM 0800-CABECALHO.
022700     MOVE CRS-ID       TO DET-CURSO-ID.
022800     MOVE CRS-TITULO   TO DET-CURSO-TIT.
022900     MOVE CRS-CREDITOS TO DET-CURSO-CRED.
023000     MOVE WS-MOTIVO    TO DET-MOTIVO.
023100     WRITE REG-RELATOR FROM DETALHE1.
023200     ADD 1 TO WS-LINPAG.
023300     GO TO 0200-LE-CURSO.
023400
023500*    QUEBRA DE PAGINA DO RELATORIO DE REJEICOES
023600 0800-CABECALHO.
023700     IF WS-LINPAG < 54
023800        GO TO 0800-CABECALHO-EXIT.
023900     ADD 1 TO WS-PAGINA.
024000     MOVE WS-PAGINA TO PAG-CABE1.
024100     WRITE REG-RELATOR FROM CABE1.
024200     WRITE REG-RELATOR FROM CABE2.
024300     WRITE REG-RELATOR FROM CABE3.
024400     MOVE 3 TO WS-LINPAG.
024500 0800-CABECALHO-EXIT.
024600     EXIT.
024700
024800*    FIM DA CARGA - RODAPE COM OS TOTAIS DA FASE
024900 0900-FIM-LEITURA.
025000     MOVE WS-CNT-LIDOS   TO RODAPE-LIDOS.
025100     MOVE WS-CNT-ACEITOS TO RODAPE-ACEITOS.
025200     MOVE WS-CNT-REJEIT  TO RODAPE-REJEIT.
025300     WRITE REG-RELATOR FROM RODAPE1.
025400     CLOSE COURSE-SEQ.
025500     CLOSE CADCURSO.
025600     CLOSE RELATOR.
025700*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (ALUNOS)
025800     CHAIN 'CADALUNO.EXE'.
