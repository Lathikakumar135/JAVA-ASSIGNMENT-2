000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENTNOTAS-COB.
000300 AUTHOR. ENZO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 13/11/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - LANCAMENTO DE NOTAS (LOTE)               *
001000*    FINALIDADE : LE AS TRANSACOES DE LANCAMENTO DE NOTA POR     *
001100*                 AVALIACAO, CONFERE ALUNO/CURSO/MATRICULA/      *
001200*                 AVALIACAO E FAIXA DA NOTA, APLICA AS REGRAS DE *
001300*                 SEGUNDA CHAMADA (RECUPERACAO) E ATUALIZA O     *
001400*                 ARQUIVO MESTRE DE NOTAS NOTAS.DAT              *
001500*---------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES                                     *
001700*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001800*    1.5   13/11/2000   ENZO    -          IMPLANTACAO - TELA     
001900*                                          DE ENTRADA DE NOTAS    
002000*                                          POR BIMESTRE (DESCONT.)
002100*    2.0   23/08/2000   JAMILE  OS-125     CONVERSAO PARA LOTE -  
002200*                                          TRANSACOES LIDAS DO    
002300*                                          ARQ NOTAENT.SEQ        
002400*    2.1   24/08/2000   JAMILE  OS-125     PASSA A GRAVAR UMA SO  
002500*                                          NOTA POR ALUNO-CURSO-  
002600*                                          AVALIACAO (SEM BIMESTRE
002700*    2.2   25/08/2000   FABIO   OS-126     IMPLEMENTA REGRA DE    
002800*                                          SEGUNDA CHAMADA -      
002900*                                          RECUPERACAO SO VALE    
003000*                                          ABAIXO DE 50% E SO SE  
003100*                                          MELHORAR A NOTA        
003200*    2.3   21/09/2000   JAMILE  OS-124     RELATOR.DAT PASSA A SER
003300*                                          COMPARTILHADO COM AS   
003400*                                          DEMAIS FASES DO LOTE   
003500*    3.0   24/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO   
003600*                                          2000 - SEM IMPACTO,    
003700*                                          CHAVES NAO USAM ANO    
003800*---------------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT NOTAENT-SEQ ASSIGN TO DISK
004700                 ORGANIZATION LINE SEQUENTIAL
004800                 FILE STATUS WS-STATUS-SEQ.
004900
005000     SELECT CADALUNO ASSIGN TO DISK
005100                 ORGANIZATION INDEXED
005200                 ACCESS MODE DYNAMIC
005300                 RECORD KEY CHAVE-ALU
005400                 FILE STATUS STATUS-ALU.
005500
005600     SELECT CADCURSO ASSIGN TO DISK
005700                 ORGANIZATION INDEXED
005800                 ACCESS MODE DYNAMIC
005900                 RECORD KEY CHAVE-CURSO
006000                 FILE STATUS STATUS-CUR.
006100
006200     SELECT REGISTR ASSIGN TO DISK
006300                 ORGANIZATION INDEXED
006400                 ACCESS MODE DYNAMIC
006500                 RECORD KEY CHAVE-REG
006600                 FILE STATUS STATUS-REG.
006700
006800     SELECT CADDISCI ASSIGN TO DISK
006900                 ORGANIZATION INDEXED
007000                 ACCESS MODE DYNAMIC
007100                 RECORD KEY CHAVE-DIS
007200                 FILE STATUS STATUS-DIS.
007300
007400     SELECT NOTAS ASSIGN TO DISK
007500                 ORGANIZATION INDEXED
007600                 ACCESS MODE DYNAMIC
007700                 RECORD KEY CHAVE-NOT
007800                 FILE STATUS STATUS-NOT.
007900
008000     SELECT RELATOR ASSIGN TO DISK
008100                 ORGANIZATION LINE SEQUENTIAL
008200                 FILE STATUS STATUS-REL.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*    ARQUIVO DE ENTRADA - LANCAMENTO DE NOTAS - FICHA DE NOTA
008700 FD  NOTAENT-SEQ
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'NOTAENT.SEQ'
009000     RECORD CONTAINS 36 CHARACTERS.
009100 01  REG-NOTAENT.
009200     05  NE-ALU-ID           PIC X(10).
009300     05  NE-CURSO-ID         PIC X(10).
009400     05  NE-DIS-ID           PIC X(08).
009500     05  NE-NOTA             PIC 9(05)V99.
009600     05  NE-SEGUNDA-CHAMADA  PIC X(01).
009700 01  REG-NOTAENT-R REDEFINES REG-NOTAENT.
009800     05  FILLER-R1           PIC X(10).
009900     05  FILLER-R2           PIC X(10).
010000     05  FILLER-R3           PIC X(08).
010100     05  NE-NOTA-ALFA        PIC X(07).
010200     05  FILLER-R4           PIC X(01).
010300
010400*    ARQUIVO MESTRE DE ALUNOS - CONFERENCIA DE EXISTENCIA
010500 FD  CADALUNO
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID 'ALUNO.DAT'
010800     RECORD CONTAINS 40 CHARACTERS.
010900 01  REG-CADALUNO.
011000     05  CHAVE-ALU           PIC X(10).
011100     05  ALUNO-NOME          PIC X(25).
011200     05  FILLER              PIC X(05).
011300
011400*    ARQUIVO MESTRE DE CURSOS - CONFERENCIA DE EXISTENCIA
011500 FD  CADCURSO
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID 'COURSE.DAT'
011800     RECORD CONTAINS 46 CHARACTERS.
011900 01  REG-CADCURSO.
012000     05  CHAVE-CURSO         PIC X(10).
012100     05  CURSO-TITULO        PIC X(30).
012200     05  CURSO-CREDITOS      PIC 9(02).
012300     05  FILLER              PIC X(04).
012350 01  REG-CADCURSO-ALFA REDEFINES REG-CADCURSO.
012360     05  FILLER-CUR          PIC X(46).
012400
012500*    ARQUIVO MESTRE DE MATRICULAS - CONFERENCIA DE EXISTENCIA
012600 FD  REGISTR
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID 'REGISTR.DAT'
012900     RECORD CONTAINS 24 CHARACTERS.
013000 01  REG-REGISTR.
013100     05  CHAVE-REG.
013200         10  CHAVE-REG-ALU   PIC X(10).
013300         10  CHAVE-REG-CUR   PIC X(10).
013400     05  FILLER              PIC X(04).
013500
013600*    ARQUIVO MESTRE DE AVALIACOES - CONFERENCIA E NOTA MAXIMA
013700 FD  CADDISCI
013800     LABEL RECORD STANDARD
013900     VALUE OF FILE-ID 'DISCI.DAT'
014000     RECORD CONTAINS 54 CHARACTERS.
014100 01  REG-CADDISCI.
014200     05  CHAVE-DIS.
014300         10  DIS-CHAVE-CURSO PIC X(10).
014400         10  DIS-CHAVE-ID    PIC X(08).
014500     05  DISCI-NOME          PIC X(20).
014600     05  DISCI-PESO          PIC 9(03)V99.
014700     05  DISCI-NOTA-MAX      PIC 9(05)V99.
014800     05  FILLER              PIC X(04).
014900
015000*    ARQUIVO MESTRE INDEXADO DE NOTAS LANCADAS (1 POR AVALIACAO)
015100 FD  NOTAS
015200     LABEL RECORD STANDARD
015300     VALUE OF FILE-ID 'NOTAS.DAT'
015400     RECORD CONTAINS 40 CHARACTERS.
015500 01  REG-NOTAS.
015600     05  CHAVE-NOT.
015700         10  NOT-CHAVE-ALU   PIC X(10).
015800         10  NOT-CHAVE-CUR   PIC X(10).
015900         10  NOT-CHAVE-DIS   PIC X(08).
016000     05  NOTA-VALOR          PIC 9(05)V99.
016100     05  NOTA-SEGUNDA        PIC X(01).
016200     05  FILLER              PIC X(04).
016300
016400*    RELATORIO GERAL DO LOTE - REJEICOES E LISTAGENS
016500 FD  RELATOR
016600     LABEL RECORD STANDARD
016700     VALUE OF FILE-ID 'RELATOR.DAT'
016800     RECORD CONTAINS 132 CHARACTERS.
016900 01  REG-RELATOR             PIC X(132).
017000
017100 WORKING-STORAGE SECTION.
017200 01  WS-STATUS-SEQ           PIC X(02) VALUE SPACES.
017300 01  STATUS-ALU              PIC X(02) VALUE SPACES.
017400 01  STATUS-CUR              PIC X(02) VALUE SPACES.
017500 01  STATUS-REG              PIC X(02) VALUE SPACES.
017600 01  STATUS-DIS              PIC X(02) VALUE SPACES.
017700 01  STATUS-NOT              PIC X(02) VALUE SPACES.
017800 01  STATUS-REL              PIC X(02) VALUE SPACES.
017900 01  WS-FIM-NOTA             PIC X(01) VALUE 'N'.
018000     88  FIM-NOTA            VALUE 'S'.
018100 01  WS-CONTADORES.
018200     05  WS-CNT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
018300     05  WS-CNT-ACEITOS      PIC 9(05) COMP VALUE ZEROS.
018400     05  WS-CNT-REJEIT       PIC 9(05) COMP VALUE ZEROS.
018500 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
018600 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
018700 01  WS-MOTIVO               PIC X(30) VALUE SPACES.
018800 01  WS-JA-EXISTE-NOTA       PIC X(01) VALUE 'N'.
018900     88  JA-EXISTE-NOTA      VALUE 'S'.
019000 01  WS-PERC-ANTERIOR        PIC 9(03)V9(4) COMP VALUE ZEROS.
019100 01  WS-CEM                  PIC 9(03) COMP VALUE 100.
019200
019300 01  CABE1.
019400     05  FILLER              PIC X(33) VALUE 'NOTAS'.
019500     05  FILLER              PIC X(37) VALUE
019600         'SISTEMA DE NOTAS - LANCAMENTO NOTAS'.
019700     05  FILLER              PIC X(04) VALUE 'PG. '.
019800     05  PAG-CABE1           PIC ZZ.ZZ9.
019900     05  FILLER              PIC X(52) VALUE SPACES.
020000
020100 01  CABE2.
020200     05  FILLER              PIC X(20) VALUE SPACES.
020300     05  FILLER              PIC X(60) VALUE
020400         'RELACAO DE NOTAS REJEITADAS NO LANCAMENTO'.
020500     05  FILLER              PIC X(52) VALUE SPACES.
020600
020700 01  CABE3.
020800     05  FILLER              PIC X(02) VALUE SPACES.
020900     05  FILLER              PIC X(50) VALUE
021000         '  MATRICULA  COD-CURSO  AVALIACAO   NOTA         '.
021100     05  FILLER              PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
021200     05  FILLER              PIC X(50) VALUE SPACES.
021300
021400 01  DETALHE1.
021500     05  FILLER              PIC X(02) VALUE SPACES.
021600     05  DET-ALU-ID          PIC X(10).
021700     05  FILLER              PIC X(02) VALUE SPACES.
021800     05  DET-CUR-ID          PIC X(10).
021900     05  FILLER              PIC X(02) VALUE SPACES.
022000     05  DET-DIS-ID          PIC X(08).
022100     05  FILLER              PIC X(02) VALUE SPACES.
022200     05  DET-NOTA            PIC ZZZZZ.ZZ.
022300     05  FILLER              PIC X(02) VALUE SPACES.
022400     05  DET-MOTIVO          PIC X(30).
022500     05  FILLER              PIC X(56) VALUE SPACES.
022600 01  DETALHE1-R REDEFINES DETALHE1
022700                         PIC X(132).
022800
022900 01  RODAPE1.
023000     05  FILLER              PIC X(20) VALUE
023100         'TOTAL LIDOS ......:'.
023200     05  RODAPE-LIDOS        PIC ZZZZ9.
023300     05  FILLER              PIC X(05) VALUE SPACES.
023400     05  FILLER              PIC X(20) VALUE
023500         'TOTAL ACEITOS ....:'.
023600     05  RODAPE-ACEITOS      PIC ZZZZ9.
023700     05  FILLER              PIC X(05) VALUE SPACES.
023800     05  FILLER              PIC X(20) VALUE
023900         'TOTAL REJEITADOS .:'.
024000     05  RODAPE-REJEIT       PIC ZZZZ9.
024100     05  FILLER              PIC X(47) VALUE SPACES.
024200
024300 PROCEDURE DIVISION.
024400
024500*    ABERTURA DOS ARQUIVOS DA FASE - PROSSEGUE O LOTE
024600 0100-ABRE-ARQUIVOS.
024700     OPEN INPUT NOTAENT-SEQ.
024800     IF WS-STATUS-SEQ NOT = '00'
024900        DISPLAY 'ENTNOTAS-COB: NOTAENT.SEQ NAO ENCONTRADO'
025000        STOP RUN.
025100     OPEN INPUT CADALUNO.
025200     OPEN INPUT CADCURSO.
025300     OPEN INPUT REGISTR.
025400     OPEN INPUT CADDISCI.
025500     IF STATUS-ALU NOT = '00' OR STATUS-CUR NOT = '00'
025600        OR STATUS-REG NOT = '00' OR STATUS-DIS NOT = '00'
025700        DISPLAY 'ENTNOTAS-COB: FALHA AO ABRIR ARQUIVO MESTRE'
025800        CLOSE NOTAENT-SEQ
025900        STOP RUN.
026000     OPEN OUTPUT NOTAS.
026100     IF STATUS-NOT NOT = '00'
026200        DISPLAY 'ENTNOTAS-COB: FALHA AO CRIAR NOTAS.DAT'
026300        CLOSE NOTAENT-SEQ CADALUNO CADCURSO REGISTR CADDISCI
026400        STOP RUN.
026500*    RELATOR.DAT JA FOI CRIADO PELAS FASES ANTERIORES
026600*    ESTA FASE ABRE EM EXTEND PARA ACRESCENTAR SUAS REJEICOES.
026700     OPEN EXTEND RELATOR.
026800     IF STATUS-REL NOT = '00'
026900        DISPLAY 'ENTNOTAS-COB: FALHA AO ABRIR RELATOR.DAT'
027000        CLOSE NOTAENT-SEQ CADALUNO CADCURSO REGISTR CADDISCI
027100        CLOSE NOTAS
027200        STOP RUN.
027300
027400*    LACO PRINCIPAL DE LEITURA SEQUENCIAL DAS TRANSACOES DE NOTA
027500 0200-LE-NOTA.
027600     READ NOTAENT-SEQ
027700         AT END
027800             MOVE 'S' TO WS-FIM-NOTA
027900             GO TO 0900-FIM-LEITURA.
028000     ADD 1 TO WS-CNT-LIDOS.
028100     IF REG-NOTAENT-R = SPACES
028200        GO TO 0200-LE-NOTA.
028300     GO TO 0300-VALIDA.
028400
028500*    VALIDACAO DE ALUNO, CURSO, MATRICULA, AVALIACAO E FAIXA
028600 0300-VALIDA.
028700     MOVE SPACES TO WS-MOTIVO.
028800     MOVE NE-ALU-ID   TO CHAVE-ALU.
028900     READ CADALUNO
029000         INVALID KEY
029100             MOVE 'ALUNO INEXISTENTE' TO WS-MOTIVO
029200             GO TO 0700-REJEITA.
029300     MOVE NE-CURSO-ID TO CHAVE-CURSO.
029400     READ CADCURSO
029500         INVALID KEY
029600             MOVE 'CURSO INEXISTENTE' TO WS-MOTIVO
029700             GO TO 0700-REJEITA.
029800     MOVE NE-ALU-ID   TO CHAVE-REG-ALU.
029900     MOVE NE-CURSO-ID TO CHAVE-REG-CUR.
030000     READ REGISTR
030100         INVALID KEY
030200             MOVE 'ALUNO NAO MATRICULADO NO CURSO' TO WS-MOTIVO
030300             GO TO 0700-REJEITA.
030400     MOVE NE-CURSO-ID TO DIS-CHAVE-CURSO.
030500     MOVE NE-DIS-ID   TO DIS-CHAVE-ID.
030600     READ CADDISCI
030700         INVALID KEY
030800             MOVE 'AVALIACAO INEXISTENTE NO CURSO' TO WS-MOTIVO
030900             GO TO 0700-REJEITA.
031000     IF NE-NOTA-ALFA IS NOT NUMERIC
031100        MOVE 'NOTA NAO NUMERICA' TO WS-MOTIVO
031200        GO TO 0700-REJEITA.
031300     IF NE-NOTA < 0 OR NE-NOTA > DISCI-NOTA-MAX
031400        MOVE 'NOTA FORA DA FAIXA 0-NOTA MAXIMA' TO WS-MOTIVO
031500        GO TO 0700-REJEITA.
031600     GO TO 0400-VERIFICA-EXISTENTE.
031700
031800*    VERIFICA SE JA EXISTE NOTA GRAVADA PARA ESTA AVALIACAO
031900 0400-VERIFICA-EXISTENTE.
032000     MOVE 'N' TO WS-JA-EXISTE-NOTA.
032100     MOVE NE-ALU-ID   TO NOT-CHAVE-ALU.
032200     MOVE NE-CURSO-ID TO NOT-CHAVE-CUR.
032300     MOVE NE-DIS-ID   TO NOT-CHAVE-DIS.
032400     READ NOTAS
032500         INVALID KEY
032600             GO TO 0450-GRAVA-PRIMEIRA.
032700     MOVE 'S' TO WS-JA-EXISTE-NOTA.
032800     IF NE-SEGUNDA-CHAMADA = 'Y'
032900        GO TO 0470-APLICA-RECUPERACAO.
033000*    LANCAMENTO NORMAL (CORRECAO DO PROFESSOR) SOBRE NOTA
033100*    JA EXISTENTE - SOBRESCREVE A NOTA, MANTEM O INDICADOR DE
033200*    SEGUNDA CHAMADA DO REGISTRO GRAVADO INALTERADO
033300     MOVE NE-NOTA     TO NOTA-VALOR.
033400     REWRITE REG-NOTAS.
033500     GO TO 0600-ACEITA.
033600
033700*    PRIMEIRA GRAVACAO DA NOTA PARA ESTA AVALIACAO - ACEITA COM
033800*    O INDICADOR DE SEGUNDA CHAMADA INFORMADO NA TRANSACAO
033900 0450-GRAVA-PRIMEIRA.
034000     MOVE SPACES        TO REG-NOTAS.
034100     MOVE NE-ALU-ID     TO NOT-CHAVE-ALU.
034200     MOVE NE-CURSO-ID   TO NOT-CHAVE-CUR.
034300     MOVE NE-DIS-ID     TO NOT-CHAVE-DIS.
034400     MOVE NE-NOTA       TO NOTA-VALOR.
034500     MOVE NE-SEGUNDA-CHAMADA TO NOTA-SEGUNDA.
034600     WRITE REG-NOTAS.
034700     GO TO 0600-ACEITA.
034800
034900*    AVALIA A REGRA DE SEGUNDA CHAMADA (RECUPERACAO) SOBRE A
035000*    NOTA JA EXISTENTE - SO VALE SE A NOTA ANTERIOR FICOU
035100*    ABAIXO DE 50% DA NOTA MAXIMA E SE A NOVA NOTA MELHORA
035200 0470-APLICA-RECUPERACAO.
035300     MOVE NOTA-VALOR TO WS-PERC-ANTERIOR.
035400     MULTIPLY WS-CEM BY WS-PERC-ANTERIOR.
035500     DIVIDE DISCI-NOTA-MAX INTO WS-PERC-ANTERIOR.
035600     IF WS-PERC-ANTERIOR >= 50.0
035700        MOVE 'NAO ELEGIVEL PARA SEGUNDA CHAMADA' TO WS-MOTIVO
035800        GO TO 0700-REJEITA.
035900     IF NE-NOTA > NOTA-VALOR
036000        MOVE NE-NOTA TO NOTA-VALOR
036100        MOVE 'Y'     TO NOTA-SEGUNDA
036200        REWRITE REG-NOTAS
036300        GO TO 0600-ACEITA.
036400     MOVE 'SEGUNDA CHAMADA NAO MELHOROU A NOTA' TO WS-MOTIVO
036500     GO TO 0700-REJEITA.
036600
036700*    NOTA ACEITA - ATUALIZA CONTADOR E RETORNA PARA A LEITURA
036800 0600-ACEITA.
036900     ADD 1 TO WS-CNT-ACEITOS.
037000     GO TO 0200-LE-NOTA.
037100
037200*    REJEICAO - GRAVA LINHA NO RELATOR.DAT E CONTINUA O LOTE
037300 0700-REJEITA.
037400     ADD 1 TO WS-CNT-REJEIT.
037500     PERFORM 0800-CABECALHO.
037600     MOVE NE-ALU-ID   TO DET-ALU-ID.
037700     MOVE NE-CURSO-ID TO DET-CUR-ID.
037800     MOVE NE-DIS-ID   TO DET-DIS-ID.
037900     MOVE NE-NOTA     TO DET-NOTA.
038000     MOVE WS-MOTIVO   TO DET-MOTIVO.
038100     WRITE REG-RELATOR FROM DETALHE1.
038200     ADD 1 TO WS-LINPAG.
038300     GO TO 0200-LE-NOTA.
038400
038500*    QUEBRA DE PAGINA DO RELATORIO DE REJEICOES
038600 0800-CABECALHO.
038700     IF WS-LINPAG < 54
038800        GO TO 0800-CABECALHO-EXIT.
038900     ADD 1 TO WS-PAGINA.
039000     MOVE WS-PAGINA TO PAG-CABE1.
039100     WRITE REG-RELATOR FROM CABE1.
039200     WRITE REG-RELATOR FROM CABE2.
039300     WRITE REG-RELATOR FROM CABE3.
039400     MOVE 3 TO WS-LINPAG.
039500 0800-CABECALHO-EXIT.
039600     EXIT.
039700
039800*    FIM DO LANCAMENTO - RODAPE COM OS TOTAIS DA FASE
039900 0900-FIM-LEITURA.
040000     MOVE WS-CNT-LIDOS   TO RODAPE-LIDOS.
040100     MOVE WS-CNT-ACEITOS TO RODAPE-ACEITOS.
040200     MOVE WS-CNT-REJEIT  TO RODAPE-REJEIT.
040300     WRITE REG-RELATOR FROM RODAPE1.
040400     CLOSE NOTAENT-SEQ.
040500     CLOSE CADALUNO.
040600     CLOSE CADCURSO.
040700     CLOSE REGISTR.
040800     CLOSE CADDISCI.
040900     CLOSE NOTAS.
041000     CLOSE RELATOR.
041100*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (CLASSIFICACAO)
041200     CHAIN 'CLASSIF.EXE'.
