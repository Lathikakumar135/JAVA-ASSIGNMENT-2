000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INCALU-COB.
000300 AUTHOR. ENZO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 20/08/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - INCLUSAO DE MATRICULAS (LOTE)            *
001000*    FINALIDADE : CARGA EM LOTE DAS MATRICULAS DE ALUNOS EM      *
001100*                 CURSOS, CONFERINDO A EXISTENCIA DO ALUNO E DO  *
001200*                 CURSO NOS ARQUIVOS MESTRES JA CARREGADOS       *
001300*---------------------------------------------------------------*
001400*    HISTORICO DE ALTERACOES                                     *
001500*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001600*    1.5   20/08/2000   ENZO    -          IMPLANTACAO - TELA     
001700*                                          DE INCLUSAO DE ALUNO   
001800*                                          EM CURSO (DESCONTIN.)  
001900*    2.0   14/08/2000   JAMILE  OS-119     CONVERSAO PARA CARGA   
002000*                                          SEQUENCIAL EM LOTE A   
002100*                                          PARTIR DO ARQ REGIS.SEQ
002200*    2.1   15/08/2000   JAMILE  OS-119     CONFERE EXISTENCIA DE  
002300*                                          ALUNO E CURSO ANTES DA 
002400*                                          GRAVACAO DA MATRICULA  
002500*    2.2   21/09/2000   JAMILE  OS-124     RELATOR.DAT PASSA A SER
002600*                                          COMPARTILHADO COM AS   
002700*                                          DEMAIS FASES DO LOTE   
002800*    3.0   19/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO   
002900*                                          2000 - SEM IMPACTO,    
003000*                                          CHAVES NAO USAM ANO    
003100*---------------------------------------------------------------*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT REGISTR-SEQ ASSIGN TO DISK
004000                 ORGANIZATION LINE SEQUENTIAL
004100                 FILE STATUS WS-STATUS-SEQ.
004200
004300     SELECT CADALUNO ASSIGN TO DISK
004400                 ORGANIZATION INDEXED
004500                 ACCESS MODE DYNAMIC
004600                 RECORD KEY CHAVE-ALU
004700                 FILE STATUS STATUS-ALU.
004800
004900     SELECT CADCURSO ASSIGN TO DISK
005000                 ORGANIZATION INDEXED
005100                 ACCESS MODE DYNAMIC
005200                 RECORD KEY CHAVE-CURSO
005300                 FILE STATUS STATUS-CUR.
005400
005500     SELECT REGISTR ASSIGN TO DISK
005600                 ORGANIZATION INDEXED
005700                 ACCESS MODE DYNAMIC
005800                 RECORD KEY CHAVE-REG
005900                 FILE STATUS STATUS-REG.
006000
006100     SELECT RELATOR ASSIGN TO DISK
006200                 ORGANIZATION LINE SEQUENTIAL
006300                 FILE STATUS STATUS-REL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700*    ARQUIVO DE ENTRADA - MATRICULAS - FICHA DE MATRICULA
006800 FD  REGISTR-SEQ
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID 'REGISTR.SEQ'
007100     RECORD CONTAINS 20 CHARACTERS.
007200 01  REG-REGISTR-ENT.
007300     05  MAT-ALU-ID          PIC X(10).
007400     05  MAT-CURSO-ID        PIC X(10).
007500 01  REG-REGISTR-ENT-R REDEFINES REG-REGISTR-ENT
007600                         PIC X(20).
007700
007800*    ARQUIVO MESTRE DE ALUNOS - CONFERENCIA DE EXISTENCIA
007900 FD  CADALUNO
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID 'ALUNO.DAT'
008200     RECORD CONTAINS 40 CHARACTERS.
008300 01  REG-CADALUNO.
008400     05  CHAVE-ALU           PIC X(10).
008500     05  ALUNO-NOME          PIC X(25).
008600     05  FILLER              PIC X(05).
008700
008800*    ARQUIVO MESTRE DE CURSOS - CONFERENCIA DE EXISTENCIA
008900 FD  CADCURSO
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'COURSE.DAT'
009200     RECORD CONTAINS 46 CHARACTERS.
009300 01  REG-CADCURSO.
009400     05  CHAVE-CURSO         PIC X(10).
009500     05  CURSO-TITULO        PIC X(30).
009600     05  CURSO-CREDITOS      PIC 9(02).
009700     05  FILLER              PIC X(04).
009800
009900*    ARQUIVO MESTRE INDEXADO DE MATRICULAS
010000 FD  REGISTR
010100     LABEL RECORD STANDARD
010200     VALUE OF FILE-ID 'REGISTR.DAT'
010300     RECORD CONTAINS 24 CHARACTERS.
010400 01  REG-REGISTR.
010500     05  CHAVE-REG.
010600         10  CHAVE-REG-ALU   PIC X(10).
010700         10  CHAVE-REG-CUR   PIC X(10).
010800     05  FILLER              PIC X(04).
010900 01  REG-REGISTR-ALFA REDEFINES REG-REGISTR
011000                         PIC X(24).
011100
011200*    RELATORIO GERAL DO LOTE - REJEICOES E LISTAGENS
011300 FD  RELATOR
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID 'RELATOR.DAT'
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  REG-RELATOR             PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000 01  WS-STATUS-SEQ           PIC X(02) VALUE SPACES.
012100 01  STATUS-ALU              PIC X(02) VALUE SPACES.
012200 01  STATUS-CUR              PIC X(02) VALUE SPACES.
012300 01  STATUS-REG              PIC X(02) VALUE SPACES.
012400 01  STATUS-REL              PIC X(02) VALUE SPACES.
012500 01  WS-FIM-REGISTR          PIC X(01) VALUE 'N'.
012600     88  FIM-REGISTR         VALUE 'S'.
012700 01  WS-CONTADORES.
012800     05  WS-CNT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
012900     05  WS-CNT-ACEITOS      PIC 9(05) COMP VALUE ZEROS.
013000     05  WS-CNT-REJEIT       PIC 9(05) COMP VALUE ZEROS.
013100 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
013200 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
013300 01  WS-MOTIVO               PIC X(30) VALUE SPACES.
013400
013500 01  CABE1.
013600     05  FILLER              PIC X(33) VALUE 'MATRICULAS'.
013700     05  FILLER              PIC X(37) VALUE
013800         'SISTEMA DE NOTAS - CARGA DE MATRICULA'.
013900     05  FILLER              PIC X(04) VALUE 'PG. '.
014000     05  PAG-CABE1           PIC ZZ.ZZ9.
014100     05  FILLER              PIC X(52) VALUE SPACES.
014200
014300 01  CABE2.
014400     05  FILLER              PIC X(24) VALUE SPACES.
014500     05  FILLER              PIC X(56) VALUE
014600         'RELACAO DE MATRICULAS REJEITADAS NA CARGA'.
014700     05  FILLER              PIC X(52) VALUE SPACES.
014800
014900 01  CABE3.
015000     05  FILLER              PIC X(02) VALUE SPACES.
015100     05  FILLER              PIC X(50) VALUE
015200         '  MATRICULA  COD-CURSO                           '.
015300     05  FILLER              PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
015400     05  FILLER              PIC X(50) VALUE SPACES.
015500
015600 01  DETALHE1.
015700     05  FILLER              PIC X(02) VALUE SPACES.
015800     05  DET-ALU-ID          PIC X(10).
015900     05  FILLER              PIC X(02) VALUE SPACES.
016000     05  DET-CUR-ID          PIC X(10).
016100     05  FILLER              PIC X(28) VALUE SPACES.
016200     05  DET-MOTIVO          PIC X(30).
016300     05  FILLER              PIC X(50) VALUE SPACES.
016400 01  DETALHE1-R REDEFINES DETALHE1
016500                         PIC X(132).
016600
016700 01  RODAPE1.
016800     05  FILLER              PIC X(20) VALUE
016900         'TOTAL LIDOS ......:'.
017000     05  RODAPE-LIDOS        PIC ZZZZ9.
017100     05  FILLER              PIC X(05) VALUE SPACES.
017200     05  FILLER              PIC X(20) VALUE
017300         'TOTAL ACEITOS ....:'.
017400     05  RODAPE-ACEITOS      PIC ZZZZ9.
017500     05  FILLER              PIC X(05) VALUE SPACES.
017600     05  FILLER              PIC X(20) VALUE
017700         'TOTAL REJEITADOS .:'.
017800     05  RODAPE-REJEIT       PIC ZZZZ9.
017900     05  FILLER              PIC X(47) VALUE SPACES.
018000
018100 PROCEDURE DIVISION.
018200
018300*    ABERTURA DOS ARQUIVOS DA FASE - PROSSEGUE O LOTE
018400 0100-ABRE-ARQUIVOS.
018500     OPEN INPUT REGISTR-SEQ.
018600     IF WS-STATUS-SEQ NOT = '00'
018700        DISPLAY 'INCALU-COB: REGISTR.SEQ NAO ENCONTRADO'
018800        STOP RUN.
018900     OPEN I-O CADALUNO.
019000     IF STATUS-ALU NOT = '00'
019100        DISPLAY 'INCALU-COB: FALHA AO ABRIR ALUNO.DAT'
019200        CLOSE REGISTR-SEQ
019300        STOP RUN.
019400     OPEN I-O CADCURSO.
019500     IF STATUS-CUR NOT = '00'
019600        DISPLAY 'INCALU-COB: FALHA AO ABRIR COURSE.DAT'
019700        CLOSE REGISTR-SEQ
019800        CLOSE CADALUNO
019900        STOP RUN.
020000     OPEN OUTPUT REGISTR.
020100     IF STATUS-REG NOT = '00'
020200        DISPLAY 'INCALU-COB: FALHA AO CRIAR REGISTR.DAT'
020300        CLOSE REGISTR-SEQ
020400        CLOSE CADALUNO
020500        CLOSE CADCURSO
020600        STOP RUN.
020700*    RELATOR.DAT JA FOI CRIADO PELAS FASES ANTERIORES
020800*    ESTA FASE ABRE EM EXTEND PARA ACRESCENTAR SUAS REJEICOES.
020900     OPEN EXTEND RELATOR.
021000     IF STATUS-REL NOT = '00'
021100        DISPLAY 'INCALU-COB: FALHA AO ABRIR RELATOR.DAT'
021200        CLOSE REGISTR-SEQ
021300        CLOSE CADALUNO
021400        CLOSE CADCURSO
021500        CLOSE REGISTR
021600        STOP RUN.
021700
021800*    LACO PRINCIPAL DE LEITURA SEQUENCIAL DO ARQUIVO DE MATRICULA
021900 0200-LE-REGISTR.
022000     READ REGISTR-SEQ
022100         AT END
022200             MOVE 'S' TO WS-FIM-REGISTR
022300             GO TO 0900-FIM-LEITURA.
022400     ADD 1 TO WS-CNT-LIDOS.
022500     IF REG-REGISTR-ENT-R = SPACES
022600        GO TO 0200-LE-REGISTR.
022700     GO TO 0300-VALIDA.
022800
022900*    VALIDACAO DE REFERENCIA DA MATRICULA - REGRAS DO NEGOCIO
023000 0300-VALIDA.
023100     MOVE SPACES TO WS-MOTIVO.
023200     MOVE MAT-ALU-ID   TO CHAVE-ALU.
023300     READ CADALUNO
023400         INVALID KEY
023500             MOVE 'ALUNO INEXISTENTE' TO WS-MOTIVO
023600             GO TO 0700-REJEITA.
023700     MOVE MAT-CURSO-ID TO CHAVE-CURSO.
023800     READ CADCURSO
023900         INVALID KEY
024000             MOVE 'CURSO INEXISTENTE' TO WS-MOTIVO
024100             GO TO 0700-REJEITA.
024200     GO TO 0500-GRAVA.
024300
024400*    GRAVACAO DA MATRICULA NO ARQUIVO MESTRE - DUPLICATAS SAO
024500*    INOFENSIVAS (O MESMO ALUNO PODE TER VARIAS MATRICULAS), A
024600*    OCORRENCIA REPETIDA E SIMPLESMENTE CONTADA COMO ACEITA.
024700 0500-GRAVA.
024800     MOVE SPACES         TO REG-REGISTR.
024900     MOVE MAT-ALU-ID     TO CHAVE-REG-ALU.
025000     MOVE MAT-CURSO-ID   TO CHAVE-REG-CUR.
025100     WRITE REG-REGISTR
025200         INVALID KEY
025300             CONTINUE.
025400     ADD 1 TO WS-CNT-ACEITOS.
025500     GO TO 0200-LE-REGISTR.
025600
025700*    REJEICAO - GRAVA LINHA NO RELATOR.DAT E CONTINUA O LOTE
025800 0700-REJEITA.
025900     ADD 1 TO WS-CNT-REJEIT.
026000     PERFORM 0800-CABECALHO.
026100     MOVE MAT-ALU-ID   TO DET-ALU-ID.
026200     MOVE MAT-CURSO-ID TO DET-CUR-ID.
026300     MOVE WS-MOTIVO    TO DET-MOTIVO.
026400     WRITE REG-RELATOR FROM DETALHE1.
026500     ADD 1 TO WS-LINPAG.
026600     GO TO 0200-LE-REGISTR.
026700
026800*    QUEBRA DE PAGINA DO RELATORIO DE REJEICOES
026900 0800-CABECALHO.
027000     IF WS-LINPAG < 54
027100        GO TO 0800-CABECALHO-EXIT.
027200     ADD 1 TO WS-PAGINA.
027300     MOVE WS-PAGINA TO PAG-CABE1.
027400     WRITE REG-RELATOR FROM CABE1.
027500     WRITE REG-RELATOR FROM CABE2.
027600     WRITE REG-RELATOR FROM CABE3.
027700     MOVE 3 TO WS-LINPAG.
027800 0800-CABECALHO-EXIT.
027900     EXIT.
028000
028100*    FIM DA CARGA - RODAPE COM OS TOTAIS DA FASE
028200 0900-FIM-LEITURA.
028300     MOVE WS-CNT-LIDOS   TO RODAPE-LIDOS.
028400     MOVE WS-CNT-ACEITOS TO RODAPE-ACEITOS.
028500     MOVE WS-CNT-REJEIT  TO RODAPE-REJEIT.
028600     WRITE REG-RELATOR FROM RODAPE1.
028700     CLOSE REGISTR-SEQ.
028800     CLOSE CADALUNO.
028900     CLOSE CADCURSO.
029000     CLOSE REGISTR.
029100     CLOSE RELATOR.
029200*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (DISCIPLINAS)
029300     CHAIN 'CADDISCI.EXE'.
