000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELALUNO-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 04/04/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - RELACAO DE ALUNOS POR CURSO (LOTE)        
001000*    FINALIDADE : PARA CADA CURSO CADASTRADO, EMITE NO RELATOR.DAT
001100*                 A RELACAO DE ALUNOS MATRICULADOS COM O          
001200*                 PERCENTUAL TOTAL E O CONCEITO - APURADOS NA     
001300*                 HORA A PARTIR DE NOTAS.DAT, INDEPENDENTE DO     
001400*                 BOLETIM JA PUBLICADO PELA FASE CLASSIF-COB      
001500*---------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES                                     *
001700*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001800*    1.0   04/04/2000   FABIO   -          IMPLANTACAO - TELA E   
001900*                                          IMPRESSORA (RELACAO DE 
002000*                                          ALUNOS DO CADASTRO)    
002100*    2.0   02/09/2000   ENZO    OS-132     CONVERSAO PARA LOTE -  
002200*                                          RETIRADA DA TELA/MENU  
002300*    2.1   03/09/2000   JAMILE  OS-132     APURACAO DO PERCENTUAL 
002400*                                          E CONCEITO POR ALUNO   
002500*                                          DIRETO DE NOTAS.DAT -  
002600*                                          NAO USA O BOLETIM.DAT  
002700*    2.2   04/09/2000   JAMILE  OS-132     RELATORIO PASSA A SER  
002800*                                          GRAVADO NO RELATOR.DAT 
002900*                                          (COMPARTILHADO)        
003000*    3.0   28/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO
003100*                                          2000 - SEM IMPACTO,
003200*                                          CHAVES NAO USAM ANO
003250*    3.1   14/03/2001   MARCIO  OS-142     DET-PERCENTUAL USAVA
003260*                                          VIRGULA COMO PONTO
003270*                                          DECIMAL - COLUNA DO
003280*                                          TOTAL(%) SAINDO ERRADA
003290*                                          PICTURE CORRIGIDA PARA
003295*                                          PONTO NA POSICAO CERTA
003300*---------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CADCURSO ASSIGN TO DISK
004200                 ORGANIZATION INDEXED
004300                 ACCESS MODE DYNAMIC
004400                 RECORD KEY CHAVE-CUR
004500                 FILE STATUS STATUS-CUR.
004600
004700     SELECT CADALUNO ASSIGN TO DISK
004800                 ORGANIZATION INDEXED
004900                 ACCESS MODE DYNAMIC
005000                 RECORD KEY CHAVE-ALU
005100                 FILE STATUS STATUS-ALU.
005200
005300     SELECT REGISTR ASSIGN TO DISK
005400                 ORGANIZATION INDEXED
005500                 ACCESS MODE DYNAMIC
005600                 RECORD KEY CHAVE-REG
005700                 FILE STATUS STATUS-REG.
005800
005900     SELECT CADDISCI ASSIGN TO DISK
006000                 ORGANIZATION INDEXED
006100                 ACCESS MODE DYNAMIC
006200                 RECORD KEY CHAVE-DIS
006300                 FILE STATUS STATUS-DIS.
006400
006500     SELECT NOTAS ASSIGN TO DISK
006600                 ORGANIZATION INDEXED
006700                 ACCESS MODE DYNAMIC
006800                 RECORD KEY CHAVE-NOT
006900                 FILE STATUS STATUS-NOT.
007000
007100     SELECT SORTREG ASSIGN TO DISK.
007200
007300     SELECT RELATOR ASSIGN TO DISK
007400                 ORGANIZATION LINE SEQUENTIAL
007500                 FILE STATUS STATUS-REL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*    ARQUIVO MESTRE DE CURSOS
008000 FD  CADCURSO
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'COURSE.DAT'
008300     RECORD CONTAINS 46 CHARACTERS.
008400 01  REG-CADCURSO.
008500     05  CHAVE-CUR               PIC X(10).
008600     05  CURSO-TITULO            PIC X(30).
008700     05  CURSO-CREDITOS          PIC 9(02).
008800     05  FILLER                  PIC X(04).
008850 01  REG-CADCURSO-ALFA REDEFINES REG-CADCURSO.
008860     05  FILLER-CUR              PIC X(46).
008900
009000*    ARQUIVO MESTRE DE ALUNOS
009100 FD  CADALUNO
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID 'ALUNO.DAT'
009400     RECORD CONTAINS 40 CHARACTERS.
009500 01  REG-CADALUNO.
009600     05  CHAVE-ALU               PIC X(10).
009700     05  ALUNO-NOME              PIC X(25).
009800     05  FILLER                  PIC X(05).
009900
010000*    MATRICULAS - CHAVE ALUNO/CURSO, RE-ORDENADA PARA CURSO/ALUNO
010100 FD  REGISTR
010200     LABEL RECORD STANDARD
010300     VALUE OF FILE-ID 'REGISTR.DAT'
010400     RECORD CONTAINS 24 CHARACTERS.
010500 01  REG-REGISTR.
010600     05  CHAVE-REG.
010700         10  CHAVE-REG-ALU       PIC X(10).
010800         10  CHAVE-REG-CUR       PIC X(10).
010900     05  FILLER                  PIC X(04).
010950 01  REG-REGISTR-ALFA REDEFINES REG-REGISTR.
010960     05  FILLER-REG              PIC X(24).
011000
011100*    AVALIACOES - PESO E NOTA MAXIMA DE CADA CURSO
011200 FD  CADDISCI
011300     LABEL RECORD STANDARD
011400     VALUE OF FILE-ID 'DISCI.DAT'
011500     RECORD CONTAINS 54 CHARACTERS.
011600 01  REG-CADDISCI.
011700     05  CHAVE-DIS.
011800         10  DIS-CHAVE-CURSO     PIC X(10).
011900         10  DIS-CHAVE-ID        PIC X(08).
012000     05  DISCI-NOME              PIC X(20).
012100     05  DISCI-PESO              PIC 9(03)V99.
012200     05  DISCI-NOTA-MAX          PIC 9(05)V99.
012300     05  FILLER                  PIC X(04).
012350 01  REG-CADDISCI-ALFA REDEFINES REG-CADDISCI.
012360     05  FILLER-DIS              PIC X(54).
012400
012500*    NOTAS LANCADAS - NOTA OBTIDA POR AVALIACAO
012600 FD  NOTAS
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID 'NOTAS.DAT'
012900     RECORD CONTAINS 40 CHARACTERS.
013000 01  REG-NOTAS.
013100     05  CHAVE-NOT.
013200         10  NOT-CHAVE-ALU       PIC X(10).
013300         10  NOT-CHAVE-CUR       PIC X(10).
013400         10  NOT-CHAVE-DIS       PIC X(08).
013500     05  NOTA-VALOR              PIC 9(05)V99.
013600     05  NOTA-SEGUNDA            PIC X(01).
013700     05  FILLER                  PIC X(04).
013800
013900*    TRABALHO DE ORDENACAO - MATRICULAS POR CURSO/ALUNO
014000 SD  SORTREG
014100     VALUE OF FILE-ID 'relreg.dat'.
014200 01  REG-SORTREG.
014300     05  SD-CHAVE-CUR            PIC X(10).
014400     05  SD-CHAVE-ALU            PIC X(10).
014500
014600*    RELATORIO GERAL DO LOTE - COMPARTILHADO ENTRE TODAS AS FASES
014700 FD  RELATOR
014800     LABEL RECORD STANDARD
014900     VALUE OF FILE-ID 'RELATOR.DAT'
015000     RECORD CONTAINS 132 CHARACTERS.
015100 01  REG-RELATOR                 PIC X(132).
015200
015300 WORKING-STORAGE SECTION.
015400 01  STATUS-CUR              PIC X(02) VALUE SPACES.
015500 01  STATUS-ALU              PIC X(02) VALUE SPACES.
015600 01  STATUS-REG              PIC X(02) VALUE SPACES.
015700 01  STATUS-DIS              PIC X(02) VALUE SPACES.
015800 01  STATUS-NOT              PIC X(02) VALUE SPACES.
015900 01  STATUS-REL              PIC X(02) VALUE SPACES.
016000 01  WS-FIM-AVALIACAO        PIC X(01) VALUE 'N'.
016100     88  FIM-AVALIACAO       VALUE 'S'.
016200 01  WS-CUR-ANT              PIC X(10) VALUE SPACES.
016300 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
016400 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
016500 01  WS-OBTIDA               PIC 9(05)V99 VALUE ZEROS.
016600 01  WS-CONTRIB              PIC 9(03)V9(04) COMP VALUE ZEROS.
016700 01  WS-TOTAL-PERCENT        PIC 9(03)V9(04) COMP VALUE ZEROS.
016800 01  WS-TOTAL-PERCENT-2      PIC 9(03)V99 VALUE ZEROS.
016900 01  WS-CONCEITO             PIC X(02) VALUE SPACES.
017000
017100 01  CABE1.
017200     05  FILLER              PIC X(33) VALUE 'CURSO'.
017300     05  FILLER              PIC X(37) VALUE
017400         'SISTEMA DE NOTAS - RELACAO DE CURSO'.
017500     05  FILLER              PIC X(04) VALUE 'PG. '.
017600     05  PAG-CABE1           PIC ZZ.ZZ9.
017700     05  FILLER              PIC X(52) VALUE SPACES.
017800
017900 01  CABE-CURSO.
018000     05  FILLER              PIC X(02) VALUE SPACES.
018100     05  FILLER              PIC X(21) VALUE
018200         'GRADE SHEET FOR CURSO'.
018300     05  FILLER              PIC X(01) VALUE SPACES.
018400     05  CC-CUR-COD          PIC X(10).
018500     05  FILLER              PIC X(03) VALUE ' - '.
018600     05  CC-CUR-TITULO       PIC X(30).
018700     05  FILLER              PIC X(01) VALUE '('.
018800     05  CC-CUR-CREDITOS     PIC Z9.
018900     05  FILLER              PIC X(03) VALUE 'CR)'.
019000     05  FILLER              PIC X(59) VALUE SPACES.
019100
019200 01  CABE-COLUNAS.
019300     05  FILLER              PIC X(02) VALUE SPACES.
019400     05  FILLER              PIC X(56) VALUE
019500         'MATRICULA   NOME DO ALUNO               TOTAL(%) CONC'.
019600     05  FILLER              PIC X(74) VALUE SPACES.
019700
019800 01  DETALHE1.
019900     05  FILLER              PIC X(02) VALUE SPACES.
020000     05  DET-ALU-ID          PIC X(10).
020100     05  FILLER              PIC X(01) VALUE SPACES.
020200     05  DET-ALU-NOME        PIC X(25).
020300     05  FILLER              PIC X(03) VALUE SPACES.
020400     05  DET-PERCENTUAL      PIC ZZ9.99.
020500     05  FILLER              PIC X(02) VALUE SPACES.
020600     05  DET-CONCEITO        PIC X(02).
020700     05  FILLER              PIC X(81) VALUE SPACES.
020800
020900 PROCEDURE DIVISION.
021000
021100*    ABERTURA DOS ARQUIVOS DA FASE
021200 0100-ABRE-ARQUIVOS.
021300     OPEN INPUT CADCURSO.
021400     OPEN INPUT CADALUNO.
021500     OPEN INPUT REGISTR.
021600     OPEN INPUT CADDISCI.
021700     OPEN INPUT NOTAS.
021800     IF STATUS-CUR NOT = '00' OR STATUS-ALU NOT = '00'
021900        OR STATUS-REG NOT = '00' OR STATUS-DIS NOT = '00'
022000        OR STATUS-NOT NOT = '00'
022100        DISPLAY 'RELALUNO-COB: FALHA AO ABRIR ARQUIVO MESTRE'
022200        STOP RUN.
022300*    RELATOR.DAT JA FOI CRIADO PELA FASE ANTERIOR
022400     OPEN EXTEND RELATOR.
022500     IF STATUS-REL NOT = '00'
022600        DISPLAY 'RELALUNO-COB: FALHA AO ABRIR RELATOR.DAT'
022700        STOP RUN.
022800
022900*    RE-ORDENA AS MATRICULAS POR CURSO/ALUNO E EMITE A RELACAO
023000 0200-PROCESSA.
023100     SORT SORTREG ASCENDING KEY SD-CHAVE-CUR
023200                                SD-CHAVE-ALU
023300          INPUT  PROCEDURE 0300-SELECIONA
023400          OUTPUT PROCEDURE 0400-RELATORIO
023500     CLOSE CADCURSO
023600     CLOSE CADALUNO
023700     CLOSE REGISTR
023800     CLOSE CADDISCI
023900     CLOSE NOTAS
024000     CLOSE RELATOR
024100     CHAIN 'RELDISCI.EXE'.
024200
024300 0300-SELECIONA SECTION.
024400 0300-LE-REGISTR.
024500     READ REGISTR NEXT RECORD
024600         AT END
024700             GO TO 0300-FIM-SELECIONA.
024800     MOVE CHAVE-REG-CUR TO SD-CHAVE-CUR.
024900     MOVE CHAVE-REG-ALU TO SD-CHAVE-ALU.
025000     RELEASE REG-SORTREG.
025100     GO TO 0300-LE-REGISTR.
025200 0300-FIM-SELECIONA.
025300     EXIT.
025400
025500 0400-RELATORIO SECTION.
025600 0400-RETORNA.
025700     RETURN SORTREG AT END
025800         GO TO 0490-FIM-RELATORIO.
025900     IF SD-CHAVE-CUR NOT = WS-CUR-ANT
026000        PERFORM 0420-CABECALHO-CURSO THRU
026100                0420-CABECALHO-CURSO-EXIT.
026200     PERFORM 0440-EMITE-ALUNO THRU 0440-EMITE-ALUNO-EXIT.
026300     GO TO 0400-RETORNA.
026400
026500*    QUEBRA DE CURSO - IMPRIME O CABECALHO DO CURSO CORRENTE
026600 0420-CABECALHO-CURSO.
026700     MOVE SD-CHAVE-CUR TO WS-CUR-ANT.
026800     MOVE SD-CHAVE-CUR TO CHAVE-CUR.
026900     READ CADCURSO
027000         INVALID KEY
027100             MOVE 'CURSO NAO ENCONTRADO' TO CURSO-TITULO
027200             MOVE ZEROS TO CURSO-CREDITOS.
027300     IF WS-LINPAG < 54
027400        GO TO 0420-EMITE-TITULO.
027500     ADD 1 TO WS-PAGINA.
027600     MOVE WS-PAGINA TO PAG-CABE1.
027700     WRITE REG-RELATOR FROM CABE1.
027800     MOVE 1 TO WS-LINPAG.
027900 0420-EMITE-TITULO.
028000     MOVE SD-CHAVE-CUR    TO CC-CUR-COD.
028100     MOVE CURSO-TITULO    TO CC-CUR-TITULO.
028200     MOVE CURSO-CREDITOS  TO CC-CUR-CREDITOS.
028300     WRITE REG-RELATOR FROM CABE-CURSO.
028400     WRITE REG-RELATOR FROM CABE-COLUNAS.
028500     ADD 2 TO WS-LINPAG.
028600 0420-CABECALHO-CURSO-EXIT.
028700     EXIT.
028800
028900*    APURA O PERCENTUAL DO ALUNO CORRENTE NO CURSO CORRENTE E
029000*    IMPRIME A LINHA DE DETALHE
029100 0440-EMITE-ALUNO.
029200     MOVE SD-CHAVE-ALU TO CHAVE-ALU.
029300     READ CADALUNO
029400         INVALID KEY
029500             MOVE 'ALUNO NAO ENCONTRADO' TO ALUNO-NOME.
029600     PERFORM 0460-APURA-PERCENTUAL THRU
029700             0460-APURA-PERCENTUAL-EXIT.
029800     PERFORM 0480-DERIVA-CONCEITO THRU
029900             0480-DERIVA-CONCEITO-EXIT.
030000     MOVE SD-CHAVE-ALU        TO DET-ALU-ID.
030100     MOVE ALUNO-NOME          TO DET-ALU-NOME.
030200     MOVE WS-TOTAL-PERCENT-2  TO DET-PERCENTUAL.
030300     MOVE WS-CONCEITO         TO DET-CONCEITO.
030400     WRITE REG-RELATOR FROM DETALHE1.
030500     ADD 1 TO WS-LINPAG.
030600 0440-EMITE-ALUNO-EXIT.
030700     EXIT.
030800
030900*    SOMA A CONTRIBUICAO DE CADA AVALIACAO DO CURSO CORRENTE,
031000*    DIRETO DE NOTAS.DAT - NAO CONSULTA O BOLETIM
031100 0460-APURA-PERCENTUAL.
031200     MOVE ZEROS TO WS-TOTAL-PERCENT.
031300     MOVE SD-CHAVE-CUR TO DIS-CHAVE-CURSO.
031400     MOVE LOW-VALUES   TO DIS-CHAVE-ID.
031500     START CADDISCI KEY IS NOT LESS THAN CHAVE-DIS
031600         INVALID KEY
031700             MOVE 'S' TO WS-FIM-AVALIACAO
031800             GO TO 0460-SOMOU.
031900     MOVE 'N' TO WS-FIM-AVALIACAO.
032000     PERFORM 0465-SOMA-AVALIACAO THRU 0465-SOMA-AVALIACAO-EXIT
032100         UNTIL FIM-AVALIACAO.
032200 0460-SOMOU.
032300     ADD WS-TOTAL-PERCENT TO ZEROS
032400         GIVING WS-TOTAL-PERCENT-2 ROUNDED.
032500 0460-APURA-PERCENTUAL-EXIT.
032600     EXIT.
032700
032800 0465-SOMA-AVALIACAO.
032900     READ CADDISCI NEXT RECORD
033000         AT END
033100             MOVE 'S' TO WS-FIM-AVALIACAO
033200             GO TO 0465-SOMA-AVALIACAO-EXIT.
033300     IF DIS-CHAVE-CURSO NOT = SD-CHAVE-CUR
033400        MOVE 'S' TO WS-FIM-AVALIACAO
033500        GO TO 0465-SOMA-AVALIACAO-EXIT.
033600     MOVE ZEROS         TO WS-OBTIDA.
033700     MOVE SD-CHAVE-ALU  TO NOT-CHAVE-ALU.
033800     MOVE SD-CHAVE-CUR  TO NOT-CHAVE-CUR.
033900     MOVE DIS-CHAVE-ID  TO NOT-CHAVE-DIS.
034000     READ NOTAS
034100         INVALID KEY
034200             GO TO 0465-CONTRIBUI.
034300     MOVE NOTA-VALOR TO WS-OBTIDA.
034400 0465-CONTRIBUI.
034500     MOVE WS-OBTIDA TO WS-CONTRIB.
034600     MULTIPLY DISCI-PESO BY WS-CONTRIB.
034700     DIVIDE DISCI-NOTA-MAX INTO WS-CONTRIB.
034800     ADD WS-CONTRIB TO WS-TOTAL-PERCENT.
034900 0465-SOMA-AVALIACAO-EXIT.
035000     EXIT.
035100
035200*    DEDUZ O CONCEITO PELA MESMA TABELA DE CLASSIFICACAO USADA
035300*    EM CLASSIF-COB
035400 0480-DERIVA-CONCEITO.
035500     IF WS-TOTAL-PERCENT-2 >= 85.0
035600        MOVE 'A+' TO WS-CONCEITO
035700        GO TO 0480-DERIVA-CONCEITO-EXIT.
035800     IF WS-TOTAL-PERCENT-2 >= 70.0
035900        MOVE 'A ' TO WS-CONCEITO
036000        GO TO 0480-DERIVA-CONCEITO-EXIT.
036100     IF WS-TOTAL-PERCENT-2 >= 60.0
036200        MOVE 'B ' TO WS-CONCEITO
036300        GO TO 0480-DERIVA-CONCEITO-EXIT.
036400     IF WS-TOTAL-PERCENT-2 >= 50.0
036500        MOVE 'C ' TO WS-CONCEITO
036600        GO TO 0480-DERIVA-CONCEITO-EXIT.
036700     IF WS-TOTAL-PERCENT-2 >= 40.0
036800        MOVE 'D ' TO WS-CONCEITO
036900        GO TO 0480-DERIVA-CONCEITO-EXIT.
037000     MOVE 'F ' TO WS-CONCEITO.
037100 0480-DERIVA-CONCEITO-EXIT.
037200     EXIT.
037300
037400 0490-FIM-RELATORIO.
037500     EXIT.
