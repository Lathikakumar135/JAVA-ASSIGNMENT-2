000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MAIN-COB.
000300 AUTHOR. ENZO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 10/11/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - CONTROLE DE FACULDADE                    *
001000*    FINALIDADE : PONTO DE ENTRADA DO LOTE NOTURNO - EXIBE A     *
001100*                 IDENTIFICACAO DO JOB E ENCADEIA A PRIMEIRA     *
001200*                 FASE DO PROCESSAMENTO (CADCURSO.EXE)           *
001300*---------------------------------------------------------------*
001400*    HISTORICO DE ALTERACOES                                     *
001500*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001600*    1.5   10/11/2000   ENZO    -          IMPLANTACAO - MENU    *
001700*                                          PRINCIPAL EM TELA     *
001800*    2.0   05/09/2000   ENZO    OS-133     CONVERSAO PARA LOTE - *
001900*                                          RETIRADA DO MENU E DA *
002000*                                          TELA - PASSA A SER O  *
002100*                                          PONTO DE ENTRADA DO   *
002200*                                          JOB, SEM INTERACAO    *
002300*    2.1   05/09/2000   JAMILE  OS-133     GRAVA A DATA E HORA DE*
002400*                                          INICIO NO RELATOR.DAT *
002500*    3.0   29/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO  *
002600*                                          2000 - WS-DATA-SIST   *
002700*                                          PASSA A TER SECULO    *
002800*---------------------------------------------------------------*
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT RELATOR ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-REL.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200*    RELATORIO GERAL DO LOTE - CRIADO AQUI, NO INICIO DO JOB
004300 FD  RELATOR
004400     LABEL RECORD STANDARD
004500     VALUE OF FILE-ID 'RELATOR.DAT'
004600     RECORD CONTAINS 132 CHARACTERS.
004700 01  REG-RELATOR                 PIC X(132).
004800
004900 WORKING-STORAGE SECTION.
004950 77  STATUS-REL              PIC X(02) VALUE SPACES.
005100 01  WS-DATA-SIST.
005200     05  WS-DATA-SECULO       PIC 9(02) VALUE 20.
005300     05  WS-DATA-ANO          PIC 9(02).
005400     05  WS-DATA-MES          PIC 9(02).
005500     05  WS-DATA-DIA          PIC 9(02).
005600 01  WS-DATA-SIST-R REDEFINES WS-DATA-SIST.
005700     05  WS-DATA-SIST-ALFA    PIC X(08).
005800 01  WS-DATA-ACCEPT.
005900     05  WS-DATA-ACC-ANO      PIC 9(02).
006000     05  WS-DATA-ACC-MES      PIC 9(02).
006100     05  WS-DATA-ACC-DIA      PIC 9(02).
006200 01  WS-DATA-ACCEPT-R REDEFINES WS-DATA-ACCEPT.
006300     05  WS-DATA-ACC-ALFA     PIC X(06).
006400 01  WS-HORA-SIST.
006500     05  WS-HORA-HH           PIC 9(02).
006600     05  WS-HORA-MM           PIC 9(02).
006700     05  WS-HORA-SS           PIC 9(02).
006800     05  WS-HORA-CENT         PIC 9(02).
006900 01  WS-HORA-SIST-R REDEFINES WS-HORA-SIST.
007000     05  WS-HORA-SIST-ALFA    PIC X(08).
007100
007200 01  CABE-JOB.
007300     05  FILLER              PIC X(02) VALUE SPACES.
007400     05  FILLER              PIC X(37) VALUE
007500         'SISTEMA DE NOTAS - LOTE NOTURNO - '.
007600     05  CJ-SECULO           PIC 9(02).
007700     05  CJ-ANO              PIC 9(02).
007800     05  FILLER              PIC X(01) VALUE '/'.
007900     05  CJ-MES              PIC 9(02).
008000     05  FILLER              PIC X(01) VALUE '/'.
008100     05  CJ-DIA              PIC 9(02).
008200     05  FILLER              PIC X(01) VALUE SPACES.
008300     05  CJ-HH               PIC 9(02).
008400     05  FILLER              PIC X(01) VALUE ':'.
008500     05  CJ-MM               PIC 9(02).
008600     05  FILLER              PIC X(01) VALUE ':'.
008700     05  CJ-SS               PIC 9(02).
008800     05  FILLER              PIC X(74) VALUE SPACES.
008900
009000 PROCEDURE DIVISION.
009100
009200*    ABRE (CRIA) O RELATOR.DAT DO LOTE E GRAVA O CABECALHO DO JOB
009300 0100-INICIO.
009400     OPEN OUTPUT RELATOR.
009500     IF STATUS-REL NOT = '00'
009600        DISPLAY 'MAIN-COB: FALHA AO CRIAR RELATOR.DAT'
009700        STOP RUN.
009800     ACCEPT WS-DATA-ACC-ALFA FROM DATE.
009900     ACCEPT WS-HORA-SIST-ALFA FROM TIME.
010000     MOVE WS-DATA-ACC-ANO TO WS-DATA-ANO.
010100     MOVE WS-DATA-ACC-MES TO WS-DATA-MES.
010200     MOVE WS-DATA-ACC-DIA TO WS-DATA-DIA.
010300     MOVE WS-DATA-ANO TO CJ-ANO.
010400     MOVE WS-DATA-SECULO TO CJ-SECULO.
010500     MOVE WS-DATA-MES TO CJ-MES.
010600     MOVE WS-DATA-DIA TO CJ-DIA.
010700     MOVE WS-HORA-HH TO CJ-HH.
010800     MOVE WS-HORA-MM TO CJ-MM.
010900     MOVE WS-HORA-SS TO CJ-SS.
011000     WRITE REG-RELATOR FROM CABE-JOB.
011100     CLOSE RELATOR.
011200
011300*    ENCADEIA A PRIMEIRA FASE DO LOTE - CADASTRO DE CURSOS
011400 0200-ENCADEIA.
011500     CHAIN 'CADCURSO.EXE'.
