000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALTDIS-COB.
000300 AUTHOR. ENZO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 10/08/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - AGENDAMENTO DE PROVAS (LOTE)             *
001000*    FINALIDADE : CARGA EM LOTE DO HORARIO DE PROVAS POR CURSO  *
001100*                 NO ARQ INDEXADO PROVAS.DAT.  O ULTIMO         *
001200*                 AGENDAMENTO LIDO PARA UM CURSO SUBSTITUI      *
001300*                 QUALQUER AGENDAMENTO ANTERIOR DAQUELE CURSO   *
001400*---------------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES                                     *
001600*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001700*    1.5   10/08/2000   ENZO    -          IMPLANTACAO - TELA     
001800*                                          DE ALTERACAO DE        
001900*                                          DISCIPLINA (DESCONTIN.)
002000*    2.0   21/08/2000   JAMILE  OS-122     CONVERSAO PARA CARGA   
002100*                                          SEQUENCIAL EM LOTE A   
002200*                                          PARTIR DO ARQ PROVA.SEQ
002300*    2.1   22/08/2000   JAMILE  OS-122     PASSA A GRAVAR POR     
002400*                                          REWRITE QUANDO JA      
002500*                                          EXISTE AGENDAMENTO DO  
002600*                                          CURSO (ULTIMO VALE)    
002700*    2.2   21/09/2000   JAMILE  OS-124     RELATOR.DAT PASSA A SER
002800*                                          COMPARTILHADO COM AS   
002900*                                          DEMAIS FASES DO LOTE   
003000*    3.0   21/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO   
003100*                                          2000 - SEM IMPACTO,    
003200*                                          CHAVES NAO USAM ANO    
003300*---------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PROVA-SEQ ASSIGN TO DISK
004200                 ORGANIZATION LINE SEQUENTIAL
004300                 FILE STATUS WS-STATUS-SEQ.
004400
004500     SELECT CADCURSO ASSIGN TO DISK
004600                 ORGANIZATION INDEXED
004700                 ACCESS MODE DYNAMIC
004800                 RECORD KEY CHAVE-CURSO
004900                 FILE STATUS STATUS-CUR.
005000
005100     SELECT PROVAS ASSIGN TO DISK
005200                 ORGANIZATION INDEXED
005300                 ACCESS MODE DYNAMIC
005400                 RECORD KEY CHAVE-PROVA
005500                 FILE STATUS STATUS-PRO.
005600
005700     SELECT RELATOR ASSIGN TO DISK
005800                 ORGANIZATION LINE SEQUENTIAL
005900                 FILE STATUS STATUS-REL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*    ARQUIVO DE ENTRADA - AGENDAMENTO - FICHA DE PROVA
006400 FD  PROVA-SEQ
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID 'PROVA.SEQ'
006700     RECORD CONTAINS 40 CHARACTERS.
006800 01  REG-PROVA-ENT.
006900     05  PRO-CURSO-ID        PIC X(10).
007000     05  PRO-DATA            PIC X(10).
007100     05  PRO-LOCAL           PIC X(20).
007200 01  REG-PROVA-ENT-R REDEFINES REG-PROVA-ENT
007300                         PIC X(40).
007400
007500*    ARQUIVO MESTRE DE CURSOS - CONFERENCIA DE EXISTENCIA
007600 FD  CADCURSO
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'COURSE.DAT'
007900     RECORD CONTAINS 46 CHARACTERS.
008000 01  REG-CADCURSO.
008100     05  CHAVE-CURSO         PIC X(10).
008200     05  CURSO-TITULO        PIC X(30).
008300     05  CURSO-CREDITOS      PIC 9(02).
008400     05  FILLER              PIC X(04).
008450 01  REG-CADCURSO-ALFA REDEFINES REG-CADCURSO.
008460     05  FILLER-CUR          PIC X(46).
008500
008600*    ARQUIVO MESTRE INDEXADO DE HORARIO DE PROVAS (1 POR CURSO)
008700 FD  PROVAS
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'PROVAS.DAT'
009000     RECORD CONTAINS 44 CHARACTERS.
009100 01  REG-PROVAS.
009200     05  CHAVE-PROVA         PIC X(10).
009300     05  PROVA-DATA          PIC X(10).
009400     05  PROVA-LOCAL         PIC X(20).
009500     05  FILLER              PIC X(04).
009600
009700*    RELATORIO GERAL DO LOTE - REJEICOES E LISTAGENS
009800 FD  RELATOR
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID 'RELATOR.DAT'
010100     RECORD CONTAINS 132 CHARACTERS.
010200 01  REG-RELATOR             PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500 01  WS-STATUS-SEQ           PIC X(02) VALUE SPACES.
010600 01  STATUS-CUR              PIC X(02) VALUE SPACES.
010700 01  STATUS-PRO              PIC X(02) VALUE SPACES.
010800 01  STATUS-REL              PIC X(02) VALUE SPACES.
010900 01  WS-FIM-PROVA            PIC X(01) VALUE 'N'.
011000     88  FIM-PROVA           VALUE 'S'.
011100 01  WS-CONTADORES.
011200     05  WS-CNT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
011300     05  WS-CNT-ACEITOS      PIC 9(05) COMP VALUE ZEROS.
011400     05  WS-CNT-REJEIT       PIC 9(05) COMP VALUE ZEROS.
011500     05  WS-CNT-SUBSTIT      PIC 9(05) COMP VALUE ZEROS.
011600 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
011700 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
011800 01  WS-MOTIVO               PIC X(30) VALUE SPACES.
011900 01  WS-JA-EXISTE            PIC X(01) VALUE 'N'.
012000     88  JA-EXISTE-PROVA     VALUE 'S'.
012100
012200 01  CABE1.
012300     05  FILLER              PIC X(33) VALUE 'PROVAS'.
012400     05  FILLER              PIC X(37) VALUE
012500         'SISTEMA DE NOTAS - AGENDA DE PROVAS'.
012600     05  FILLER              PIC X(04) VALUE 'PG. '.
012700     05  PAG-CABE1           PIC ZZ.ZZ9.
012800     05  FILLER              PIC X(52) VALUE SPACES.
012900
013000 01  CABE2.
013100     05  FILLER              PIC X(20) VALUE SPACES.
013200     05  FILLER              PIC X(60) VALUE
013300         'RELACAO DE AGENDAMENTOS REJEITADOS NA CARGA'.
013400     05  FILLER              PIC X(52) VALUE SPACES.
013500
013600 01  CABE3.
013700     05  FILLER              PIC X(02) VALUE SPACES.
013800     05  FILLER              PIC X(50) VALUE
013900         '  COD-CURSO  DATA-PROVA  LOCAL                   '.
014000     05  FILLER              PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
014100     05  FILLER              PIC X(50) VALUE SPACES.
014200
014300 01  DETALHE1.
014400     05  FILLER              PIC X(02) VALUE SPACES.
014500     05  DET-CURSO-ID        PIC X(10).
014600     05  FILLER              PIC X(02) VALUE SPACES.
014700     05  DET-DATA            PIC X(10).
014800     05  FILLER              PIC X(02) VALUE SPACES.
014900     05  DET-LOCAL           PIC X(20).
015000     05  FILLER              PIC X(03) VALUE SPACES.
015100     05  DET-MOTIVO          PIC X(30).
015200     05  FILLER              PIC X(53) VALUE SPACES.
015300 01  DETALHE1-R REDEFINES DETALHE1
015400                         PIC X(132).
015500
015600 01  RODAPE1.
015700     05  FILLER              PIC X(20) VALUE
015800         'TOTAL LIDOS ......:'.
015900     05  RODAPE-LIDOS        PIC ZZZZ9.
016000     05  FILLER              PIC X(05) VALUE SPACES.
016100     05  FILLER              PIC X(20) VALUE
016200         'TOTAL ACEITOS ....:'.
016300     05  RODAPE-ACEITOS      PIC ZZZZ9.
016400     05  FILLER              PIC X(05) VALUE SPACES.
016500     05  FILLER              PIC X(20) VALUE
016600         'TOTAL REJEITADOS .:'.
016700     05  RODAPE-REJEIT       PIC ZZZZ9.
016800     05  FILLER              PIC X(05) VALUE SPACES.
016900     05  FILLER              PIC X(20) VALUE
017000         'TOTAL SUBSTITUID .:'.
017100     05  RODAPE-SUBSTIT      PIC ZZZZ9.
017200     05  FILLER              PIC X(17) VALUE SPACES.
017300
017400 PROCEDURE DIVISION.
017500
017600*    ABERTURA DOS ARQUIVOS DA FASE - PROSSEGUE O LOTE
017700 0100-ABRE-ARQUIVOS.
017800     OPEN INPUT PROVA-SEQ.
017900     IF WS-STATUS-SEQ NOT = '00'
018000        DISPLAY 'ALTDIS-COB: PROVA.SEQ NAO ENCONTRADO'
018100        STOP RUN.
018200     OPEN INPUT CADCURSO.
018300     IF STATUS-CUR NOT = '00'
018400        DISPLAY 'ALTDIS-COB: FALHA AO ABRIR COURSE.DAT'
018500        CLOSE PROVA-SEQ
018600        STOP RUN.
018700     OPEN OUTPUT PROVAS.
018800     IF STATUS-PRO NOT = '00'
018900        DISPLAY 'ALTDIS-COB: FALHA AO CRIAR PROVAS.DAT'
019000        CLOSE PROVA-SEQ
019100        CLOSE CADCURSO
019200        STOP RUN.
019300*    RELATOR.DAT JA FOI CRIADO PELAS FASES ANTERIORES
019400*    ESTA FASE ABRE EM EXTEND PARA ACRESCENTAR SUAS REJEICOES.
019500     OPEN EXTEND RELATOR.
019600     IF STATUS-REL NOT = '00'
019700        DISPLAY 'ALTDIS-COB: FALHA AO ABRIR RELATOR.DAT'
019800        CLOSE PROVA-SEQ
019900        CLOSE CADCURSO
020000        CLOSE PROVAS
020100        STOP RUN.
020200
020300*    LACO PRINCIPAL DE LEITURA SEQUENCIAL DO ARQUIVO DE PROVAS
020400 0200-LE-PROVA.
020500     READ PROVA-SEQ
020600         AT END
020700             MOVE 'S' TO WS-FIM-PROVA
020800             GO TO 0900-FIM-LEITURA.
020900     ADD 1 TO WS-CNT-LIDOS.
021000     IF REG-PROVA-ENT-R = SPACES
021100        GO TO 0200-LE-PROVA.
021200     GO TO 0300-VALIDA.
021300
021400*    VALIDACAO DE REFERENCIA DO AGENDAMENTO - REGRAS DO NEGOCIO
021500 0300-VALIDA.
021600     MOVE SPACES TO WS-MOTIVO.
021700     MOVE PRO-CURSO-ID TO CHAVE-CURSO.
021800     READ CADCURSO
021900         INVALID KEY
022000             MOVE 'CURSO INEXISTENTE' TO WS-MOTIVO
022100             GO TO 0700-REJEITA.
022200     GO TO 0500-GRAVA.
022300
022400*    GRAVACAO DO AGENDAMENTO - O ULTIMO LIDO PARA O CURSO E O
022500*    QUE VALE, SUBSTITUINDO QUALQUER AGENDAMENTO JA GRAVADO
022600 0500-GRAVA.
022700     MOVE 'N' TO WS-JA-EXISTE.
022800     MOVE PRO-CURSO-ID TO CHAVE-PROVA.
022900     READ PROVAS
023000         INVALID KEY
023100             GO TO 0550-GRAVA-NOVO.
023200     MOVE 'S' TO WS-JA-EXISTE.
023300     MOVE PRO-DATA  TO PROVA-DATA.
023400     MOVE PRO-LOCAL TO PROVA-LOCAL.
023500     REWRITE REG-PROVAS.
023600     ADD 1 TO WS-CNT-SUBSTIT.
023700     ADD 1 TO WS-CNT-ACEITOS.
023800     GO TO 0200-LE-PROVA.
023900
024000 0550-GRAVA-NOVO.
024100     MOVE SPACES       TO REG-PROVAS.
024200     MOVE PRO-CURSO-ID TO CHAVE-PROVA.
024300     MOVE PRO-DATA     TO PROVA-DATA.
024400     MOVE PRO-LOCAL    TO PROVA-LOCAL.
024500     WRITE REG-PROVAS.
024600     ADD 1 TO WS-CNT-ACEITOS.
024700     GO TO 0200-LE-PROVA.
024800
024900*    REJEICAO - GRAVA LINHA NO RELATOR.DAT E CONTINUA O LOTE
025000 0700-REJEITA.
025100     ADD 1 TO WS-CNT-REJEIT.
025200     PERFORM 0800-CABECALHO.
025300     MOVE PRO-CURSO-ID TO DET-CURSO-ID.
025400     MOVE PRO-DATA     TO DET-DATA.
025500     MOVE PRO-LOCAL    TO DET-LOCAL.
025600     MOVE WS-MOTIVO    TO DET-MOTIVO.
025700     WRITE REG-RELATOR FROM DETALHE1.
025800     ADD 1 TO WS-LINPAG.
025900     GO TO 0200-LE-PROVA.
026000
026100*    QUEBRA DE PAGINA DO RELATORIO DE REJEICOES
026200 0800-CABECALHO.
026300     IF WS-LINPAG < 54
026400        GO TO 0800-CABECALHO-EXIT.
026500     ADD 1 TO WS-PAGINA.
026600     MOVE WS-PAGINA TO PAG-CABE1.
026700     WRITE REG-RELATOR FROM CABE1.
026800     WRITE REG-RELATOR FROM CABE2.
026900     WRITE REG-RELATOR FROM CABE3.
027000     MOVE 3 TO WS-LINPAG.
027100 0800-CABECALHO-EXIT.
027200     EXIT.
027300
027400*    FIM DA CARGA - RODAPE COM OS TOTAIS DA FASE
027500 0900-FIM-LEITURA.
027600     MOVE WS-CNT-LIDOS   TO RODAPE-LIDOS.
027700     MOVE WS-CNT-ACEITOS TO RODAPE-ACEITOS.
027800     MOVE WS-CNT-REJEIT  TO RODAPE-REJEIT.
027900     MOVE WS-CNT-SUBSTIT TO RODAPE-SUBSTIT.
028000     WRITE REG-RELATOR FROM RODAPE1.
028100     CLOSE PROVA-SEQ.
028200     CLOSE CADCURSO.
028300     CLOSE PROVAS.
028400     CLOSE RELATOR.
028500*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (LANC. DE NOTAS)
028600     CHAIN 'ENTNOTAS.EXE'.
