000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELDISCI-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 11/04/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - ANALISE DE AVALIACOES POR CURSO (LOTE)    
001000*    FINALIDADE : PARA CADA CURSO CADASTRADO, EMITE NO RELATOR.DAT
001100*                 A QUANTIDADE DE NOTAS LANCADAS, A MEDIA DO      
001200*                 PERCENTUAL E A QUANTIDADE DE APROVADOS EM CADA  
001300*                 AVALIACAO - ULTIMA FASE DO LOTE                 
001400*---------------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES                                     *
001600*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001700*    1.0   11/04/2000   FABIO   -          IMPLANTACAO - TELA E   
001800*                                          IMPRESSORA (RELACAO DE 
001900*                                          DISCIPLINAS DO CADASTRO
002000*    2.0   06/09/2000   ENZO    OS-133     CONVERSAO PARA LOTE -  
002100*                                          RETIRADA DA TELA/MENU  
002200*    2.1   07/09/2000   JAMILE  OS-133     APURACAO DE ENTRADAS,  
002300*                                          MEDIA E APROVADOS POR  
002400*                                          AVALIACAO, DIRETO DE   
002500*                                          NOTAS.DAT              
002600*    2.2   08/09/2000   JAMILE  OS-133     TABELA DE AVALIACOES   
002700*                                          EM MEMORIA (MAX 20 POR 
002800*                                          CURSO) PARA ACUMULAR OS
002900*                                          TOTAIS NUMA SO PASSADA 
003000*    2.3   08/09/2000   JAMILE  OS-133     RELATORIO PASSA A SER  
003100*                                          GRAVADO NO RELATOR.DAT 
003200*                                          (COMPARTILHADO) - E A  
003300*                                          ULTIMA FASE DO LOTE    
003400*    3.0   29/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO
003500*                                          2000 - SEM IMPACTO,
003600*                                          CHAVES NAO USAM ANO
003650*    3.1   14/03/2001   MARCIO  OS-142     DET-MEDIA USAVA VIRGULA
003660*                                          COMO PONTO DECIMAL -
003670*                                          COLUNA DE MEDIA(%)
003680*                                          SAINDO ERRADA - PICTURE
003690*                                          CORRIGIDA PARA PONTO NA
003695*                                          POSICAO CERTA
003700*---------------------------------------------------------------*
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CADCURSO ASSIGN TO DISK
004600                 ORGANIZATION INDEXED
004700                 ACCESS MODE DYNAMIC
004800                 RECORD KEY CHAVE-CUR
004900                 FILE STATUS STATUS-CUR.
005000
005100     SELECT CADDISCI ASSIGN TO DISK
005200                 ORGANIZATION INDEXED
005300                 ACCESS MODE DYNAMIC
005400                 RECORD KEY CHAVE-DIS
005500                 FILE STATUS STATUS-DIS.
005600
005700     SELECT REGISTR ASSIGN TO DISK
005800                 ORGANIZATION INDEXED
005900                 ACCESS MODE DYNAMIC
006000                 RECORD KEY CHAVE-REG
006100                 FILE STATUS STATUS-REG.
006200
006300     SELECT NOTAS ASSIGN TO DISK
006400                 ORGANIZATION INDEXED
006500                 ACCESS MODE DYNAMIC
006600                 RECORD KEY CHAVE-NOT
006700                 FILE STATUS STATUS-NOT.
006800
006900     SELECT RELATOR ASSIGN TO DISK
007000                 ORGANIZATION LINE SEQUENTIAL
007100                 FILE STATUS STATUS-REL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*    ARQUIVO MESTRE DE CURSOS - PERCORRIDO SEQUENCIALMENTE
007600 FD  CADCURSO
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'COURSE.DAT'
007900     RECORD CONTAINS 46 CHARACTERS.
008000 01  REG-CADCURSO.
008100     05  CHAVE-CUR               PIC X(10).
008200     05  CURSO-TITULO            PIC X(30).
008300     05  CURSO-CREDITOS          PIC 9(02).
008400     05  FILLER                  PIC X(04).
008500
008600*    AVALIACOES - PESO E NOTA MAXIMA DE CADA CURSO
008700 FD  CADDISCI
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'DISCI.DAT'
009000     RECORD CONTAINS 54 CHARACTERS.
009100 01  REG-CADDISCI.
009200     05  CHAVE-DIS.
009300         10  DIS-CHAVE-CURSO     PIC X(10).
009400         10  DIS-CHAVE-ID        PIC X(08).
009500     05  DISCI-NOME              PIC X(20).
009600     05  DISCI-PESO              PIC 9(03)V99.
009700     05  DISCI-NOTA-MAX          PIC 9(05)V99.
009800     05  FILLER                  PIC X(04).
009900 01  REG-CADDISCI-ALFA REDEFINES REG-CADDISCI.
010000     05  FILLER-DIS              PIC X(54).
010100
010200*    MATRICULAS - ALUNOS DO CURSO CORRENTE
010300 FD  REGISTR
010400     LABEL RECORD STANDARD
010500     VALUE OF FILE-ID 'REGISTR.DAT'
010600     RECORD CONTAINS 24 CHARACTERS.
010700 01  REG-REGISTR.
010800     05  CHAVE-REG.
010900         10  CHAVE-REG-ALU       PIC X(10).
011000         10  CHAVE-REG-CUR       PIC X(10).
011100     05  FILLER                  PIC X(04).
011200 01  REG-REGISTR-ALFA REDEFINES REG-REGISTR.
011300     05  FILLER-REG              PIC X(24).
011400
011500*    NOTAS LANCADAS - NOTA OBTIDA POR AVALIACAO
011600 FD  NOTAS
011700     LABEL RECORD STANDARD
011800     VALUE OF FILE-ID 'NOTAS.DAT'
011900     RECORD CONTAINS 40 CHARACTERS.
012000 01  REG-NOTAS.
012100     05  CHAVE-NOT.
012200         10  NOT-CHAVE-ALU       PIC X(10).
012300         10  NOT-CHAVE-CUR       PIC X(10).
012400         10  NOT-CHAVE-DIS       PIC X(08).
012500     05  NOTA-VALOR              PIC 9(05)V99.
012600     05  NOTA-SEGUNDA            PIC X(01).
012700     05  FILLER                  PIC X(04).
012800 01  REG-NOTAS-ALFA REDEFINES REG-NOTAS.
012900     05  FILLER-NOT               PIC X(40).
013000
013100*    RELATORIO GERAL DO LOTE - COMPARTILHADO ENTRE TODAS AS FASES
013200 FD  RELATOR
013300     LABEL RECORD STANDARD
013400     VALUE OF FILE-ID 'RELATOR.DAT'
013500     RECORD CONTAINS 132 CHARACTERS.
013600 01  REG-RELATOR                 PIC X(132).
013700
013800 WORKING-STORAGE SECTION.
013900 01  STATUS-CUR              PIC X(02) VALUE SPACES.
014000 01  STATUS-DIS              PIC X(02) VALUE SPACES.
014100 01  STATUS-REG              PIC X(02) VALUE SPACES.
014200 01  STATUS-NOT              PIC X(02) VALUE SPACES.
014300 01  STATUS-REL              PIC X(02) VALUE SPACES.
014400 01  WS-FIM-CURSO             PIC X(01) VALUE 'N'.
014500     88  FIM-CURSO            VALUE 'S'.
014600 01  WS-FIM-AVALIACAO         PIC X(01) VALUE 'N'.
014700     88  FIM-AVALIACAO        VALUE 'S'.
014800 01  WS-FIM-MATRICULA         PIC X(01) VALUE 'N'.
014900     88  FIM-MATRICULA        VALUE 'S'.
015000 77  WS-PAGINA                PIC 9(05) COMP VALUE ZEROS.
015100 77  WS-LINPAG                PIC 9(03) COMP VALUE 99.
015200 01  WS-QTD-DIS               PIC 9(02) COMP VALUE ZEROS.
015300 01  WS-IND                   PIC 9(02) COMP VALUE ZEROS.
015400 01  WS-OBTIDA                PIC 9(05)V99 VALUE ZEROS.
015500 01  WS-PERC-ITEM             PIC 9(03)V9(04) COMP VALUE ZEROS.
015600 01  WS-MEDIA                 PIC 9(03)V99 VALUE ZEROS.
015700
015800*    TABELA DE AVALIACOES DO CURSO CORRENTE, EM MEMORIA - ACUMULA
015900*    ENTRADAS/SOMA/APROVADOS NUMA UNICA PASSADA PELAS MATRICULAS
016000 01  WS-TAB-DISCI.
016100     05  WS-TAB-ITEM OCCURS 20 TIMES
016200                     INDEXED BY WS-IX.
016300         10  WS-TAB-ID          PIC X(08).
016400         10  WS-TAB-NOME        PIC X(20).
016500         10  WS-TAB-NOTA-MAX    PIC 9(05)V99.
016600         10  WS-TAB-ENTRADAS    PIC 9(05) COMP.
016700         10  WS-TAB-SOMA        PIC 9(07)V9(04) COMP.
016800         10  WS-TAB-APROVADOS   PIC 9(05) COMP.
016900
017000 01  CABE1.
017100     05  FILLER              PIC X(33) VALUE 'CURSO'.
017200     05  FILLER              PIC X(37) VALUE
017300         'SISTEMA DE NOTAS - ANALISE DE PROVAS'.
017400     05  FILLER              PIC X(04) VALUE 'PG. '.
017500     05  PAG-CABE1           PIC ZZ.ZZ9.
017600     05  FILLER              PIC X(52) VALUE SPACES.
017700
017800 01  CABE-CURSO.
017900     05  FILLER              PIC X(02) VALUE SPACES.
018000     05  FILLER              PIC X(15) VALUE
018100         'ANALYTICS FOR :'.
018200     05  FILLER              PIC X(01) VALUE SPACES.
018300     05  CC-CUR-COD          PIC X(10).
018400     05  FILLER              PIC X(03) VALUE ' - '.
018500     05  CC-CUR-TITULO       PIC X(30).
018600     05  FILLER              PIC X(71) VALUE SPACES.
018700
018800 01  CABE-COLUNAS.
018900     05  FILLER              PIC X(02) VALUE SPACES.
019000     05  FILLER              PIC X(56) VALUE
019100         'AVALIACAO            ENTRADAS   MEDIA(%)   APROVADOS'.
019200     05  FILLER              PIC X(74) VALUE SPACES.
019300
019400 01  DETALHE1.
019500     05  FILLER              PIC X(02) VALUE SPACES.
019600     05  DET-DIS-NOME        PIC X(20).
019700     05  FILLER              PIC X(02) VALUE SPACES.
019800     05  DET-ENTRADAS        PIC ZZZZ9.
019900     05  FILLER              PIC X(03) VALUE SPACES.
020000     05  DET-MEDIA           PIC ZZ9.99.
020100     05  FILLER              PIC X(03) VALUE SPACES.
020200     05  DET-APROVADOS       PIC ZZZZ9.
020300     05  FILLER              PIC X(86) VALUE SPACES.
020400
020500 PROCEDURE DIVISION.
020600
020700*    ABERTURA DOS ARQUIVOS DA FASE
020800 0100-ABRE-ARQUIVOS.
020900     OPEN INPUT CADCURSO.
021000     OPEN INPUT CADDISCI.
021100     OPEN INPUT REGISTR.
021200     OPEN INPUT NOTAS.
021300     IF STATUS-CUR NOT = '00' OR STATUS-DIS NOT = '00'
021400        OR STATUS-REG NOT = '00' OR STATUS-NOT NOT = '00'
021500        DISPLAY 'RELDISCI-COB: FALHA AO ABRIR ARQUIVO MESTRE'
021600        STOP RUN.
021700*    RELATOR.DAT JA FOI CRIADO PELA FASE ANTERIOR
021800     OPEN EXTEND RELATOR.
021900     IF STATUS-REL NOT = '00'
022000        DISPLAY 'RELDISCI-COB: FALHA AO ABRIR RELATOR.DAT'
022100        STOP RUN.
022200
022300*    LACO PRINCIPAL - PERCORRE OS CURSOS NA ORDEM DA CHAVE
022400 0200-LE-CURSO.
022500     READ CADCURSO NEXT RECORD
022600         AT END
022700             MOVE 'S' TO WS-FIM-CURSO
022800             GO TO 0900-FIM-PROCESSAMENTO.
022900     PERFORM 0300-CARREGA-AVALIACOES THRU
023000             0300-CARREGA-AVALIACOES-EXIT.
023100     IF WS-QTD-DIS = ZEROS
023200        GO TO 0200-LE-CURSO.
023300     PERFORM 0500-APURA-MATRICULAS THRU
023400             0500-APURA-MATRICULAS-EXIT.
023500     PERFORM 0700-EMITE-CURSO THRU 0700-EMITE-CURSO-EXIT.
023600     GO TO 0200-LE-CURSO.
023700
023800*    CARREGA NA TABELA EM MEMORIA AS AVALIACOES DO CURSO CORRENTE
023900 0300-CARREGA-AVALIACOES.
024000     MOVE ZEROS TO WS-QTD-DIS.
024100     MOVE CHAVE-CUR  TO DIS-CHAVE-CURSO.
024200     MOVE LOW-VALUES TO DIS-CHAVE-ID.
024300     START CADDISCI KEY IS NOT LESS THAN CHAVE-DIS
024400         INVALID KEY
024500             MOVE 'S' TO WS-FIM-AVALIACAO
024600             GO TO 0300-CARREGA-AVALIACOES-EXIT.
024700     MOVE 'N' TO WS-FIM-AVALIACAO.
024800     PERFORM 0320-CARREGA-UMA THRU 0320-CARREGA-UMA-EXIT
024900         UNTIL FIM-AVALIACAO.
025000 0300-CARREGA-AVALIACOES-EXIT.
025100     EXIT.
025200
025300 0320-CARREGA-UMA.
025400     READ CADDISCI NEXT RECORD
025500         AT END
025600             MOVE 'S' TO WS-FIM-AVALIACAO
025700             GO TO 0320-CARREGA-UMA-EXIT.
025800     IF DIS-CHAVE-CURSO NOT = CHAVE-CUR
025900        MOVE 'S' TO WS-FIM-AVALIACAO
026000        GO TO 0320-CARREGA-UMA-EXIT.
026100     IF WS-QTD-DIS = 20
026200        MOVE 'S' TO WS-FIM-AVALIACAO
026300        GO TO 0320-CARREGA-UMA-EXIT.
026400     ADD 1 TO WS-QTD-DIS.
026500     SET WS-IX TO WS-QTD-DIS.
026600     MOVE DIS-CHAVE-ID     TO WS-TAB-ID (WS-IX).
026700     MOVE DISCI-NOME       TO WS-TAB-NOME (WS-IX).
026800     MOVE DISCI-NOTA-MAX   TO WS-TAB-NOTA-MAX (WS-IX).
026900     MOVE ZEROS            TO WS-TAB-ENTRADAS (WS-IX).
027000     MOVE ZEROS            TO WS-TAB-SOMA (WS-IX).
027100     MOVE ZEROS            TO WS-TAB-APROVADOS (WS-IX).
027200 0320-CARREGA-UMA-EXIT.
027300     EXIT.
027400
027500*    PERCORRE AS MATRICULAS DO CURSO CORRENTE UMA UNICA VEZ,
027600*    ACUMULANDO OS TOTAIS DE TODAS AS AVALIACOES DA TABELA
027700 0500-APURA-MATRICULAS.
027800     MOVE CHAVE-CUR  TO CHAVE-REG-CUR.
027900     MOVE LOW-VALUES TO CHAVE-REG-ALU.
028000*    REGISTR.DAT E CHAVEADO POR ALUNO/CURSO - PERCORRE O ARQUIVO
028100*    TODO, SELECIONANDO AS MATRICULAS DO CURSO CORRENTE
028200     MOVE LOW-VALUES TO CHAVE-REG.
028300     START REGISTR KEY IS NOT LESS THAN CHAVE-REG
028400         INVALID KEY
028500             MOVE 'S' TO WS-FIM-MATRICULA
028600             GO TO 0500-APURA-MATRICULAS-EXIT.
028700     MOVE 'N' TO WS-FIM-MATRICULA.
028800     PERFORM 0520-VERIFICA-MATRICULA THRU
028900             0520-VERIFICA-MATRICULA-EXIT
029000         UNTIL FIM-MATRICULA.
029100 0500-APURA-MATRICULAS-EXIT.
029200     EXIT.
029300
029400 0520-VERIFICA-MATRICULA.
029500     READ REGISTR NEXT RECORD
029600         AT END
029700             MOVE 'S' TO WS-FIM-MATRICULA
029800             GO TO 0520-VERIFICA-MATRICULA-EXIT.
029900     IF CHAVE-REG-CUR NOT = CHAVE-CUR
030000        GO TO 0520-VERIFICA-MATRICULA.
030100     PERFORM 0540-VERIFICA-NOTAS VARYING WS-IX FROM 1 BY 1
030200         UNTIL WS-IX > WS-QTD-DIS.
030300 0520-VERIFICA-MATRICULA-EXIT.
030400     EXIT.
030500
030600*    VERIFICA SE O ALUNO CORRENTE TEM NOTA LANCADA NA AVALIACAO
030700*    APONTADA POR WS-IX E ACUMULA NA TABELA
030800 0540-VERIFICA-NOTAS.
030900     MOVE CHAVE-REG-ALU     TO NOT-CHAVE-ALU.
031000     MOVE CHAVE-REG-CUR     TO NOT-CHAVE-CUR.
031100     MOVE WS-TAB-ID (WS-IX) TO NOT-CHAVE-DIS.
031200     READ NOTAS
031300         INVALID KEY
031400             GO TO 0540-VERIFICA-NOTAS-EXIT.
031500     MOVE NOTA-VALOR TO WS-OBTIDA.
031600     ADD 1 TO WS-TAB-ENTRADAS (WS-IX).
031700     MOVE WS-OBTIDA TO WS-PERC-ITEM.
031800     MULTIPLY 100 BY WS-PERC-ITEM.
031900     DIVIDE WS-TAB-NOTA-MAX (WS-IX) INTO WS-PERC-ITEM.
032000     ADD WS-PERC-ITEM TO WS-TAB-SOMA (WS-IX).
032100     IF WS-PERC-ITEM >= 40.0
032200        ADD 1 TO WS-TAB-APROVADOS (WS-IX).
032300 0540-VERIFICA-NOTAS-EXIT.
032400     EXIT.
032500
032600*    IMPRIME O CABECALHO DO CURSO E UMA LINHA POR AVALIACAO
032700 0700-EMITE-CURSO.
032800     IF WS-LINPAG < 54
032900        GO TO 0700-EMITE-TITULO.
033000     ADD 1 TO WS-PAGINA.
033100     MOVE WS-PAGINA TO PAG-CABE1.
033200     WRITE REG-RELATOR FROM CABE1.
033300     MOVE 1 TO WS-LINPAG.
033400 0700-EMITE-TITULO.
033500     MOVE CHAVE-CUR    TO CC-CUR-COD.
033600     MOVE CURSO-TITULO TO CC-CUR-TITULO.
033700     WRITE REG-RELATOR FROM CABE-CURSO.
033800     WRITE REG-RELATOR FROM CABE-COLUNAS.
033900     ADD 2 TO WS-LINPAG.
034000     PERFORM 0720-EMITE-AVALIACAO VARYING WS-IX FROM 1 BY 1
034100         UNTIL WS-IX > WS-QTD-DIS.
034200 0700-EMITE-CURSO-EXIT.
034300     EXIT.
034400
034500 0720-EMITE-AVALIACAO.
034600     MOVE ZEROS TO WS-MEDIA.
034700     IF WS-TAB-ENTRADAS (WS-IX) NOT = ZEROS
034800        MOVE WS-TAB-SOMA (WS-IX) TO WS-PERC-ITEM
034900        DIVIDE WS-TAB-ENTRADAS (WS-IX) INTO WS-PERC-ITEM
035000        ADD WS-PERC-ITEM TO ZEROS GIVING WS-MEDIA ROUNDED.
035100     MOVE WS-TAB-NOME (WS-IX)      TO DET-DIS-NOME.
035200     MOVE WS-TAB-ENTRADAS (WS-IX)  TO DET-ENTRADAS.
035300     MOVE WS-MEDIA                 TO DET-MEDIA.
035400     MOVE WS-TAB-APROVADOS (WS-IX) TO DET-APROVADOS.
035500     WRITE REG-RELATOR FROM DETALHE1.
035600     ADD 1 TO WS-LINPAG.
035700
035800*    FIM DO PROCESSAMENTO - FECHA OS ARQUIVOS - ULTIMA FASE
035900 0900-FIM-PROCESSAMENTO.
036000     CLOSE CADCURSO.
036100     CLOSE CADDISCI.
036200     CLOSE REGISTR.
036300     CLOSE NOTAS.
036400     CLOSE RELATOR.
036500     STOP RUN.
