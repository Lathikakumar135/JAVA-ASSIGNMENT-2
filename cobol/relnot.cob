000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELNOT-COB.
000300 AUTHOR. ENZO. JAMILE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 19/11/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - HISTORICO ESCOLAR (LOTE)                  
001000*    FINALIDADE : PARA CADA ALUNO CADASTRADO, EMITE NO RELATOR.DAT
001100*                 O HISTORICO COM O PERCENTUAL E O CONCEITO       
001200*                 OBTIDO EM CADA CURSO EM QUE ESTA MATRICULADO,   
001300*                 SEGUIDO DO COEFICIENTE DE RENDIMENTO GERAL      
001400*---------------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES                                     *
001600*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001700*    1.5   19/11/2000   ENZO    -          IMPLANTACAO ORIGINAL   
001800*                                          (RELATORIO POR BIMESTRE
001900*                                          E FREQUENCIA - IMPRESSO
002000*                                          DIRETO NA IMPRESSORA)  
002100*    2.0   29/08/2000   JAMILE  OS-129     CONVERSAO PARA LOTE -  
002200*                                          RETIRADA DA TELA/MENU  
002300*    2.1   30/08/2000   JAMILE  OS-129     LEITURA DO BOLETIM.DAT 
002400*                                          (PERCENTUAL/CONCEITO)  
002500*                                          NO LUGAR DAS NOTAS     
002600*                                          BIMESTRAIS E FALTAS    
002700*    2.2   31/08/2000   JORGE   OS-130     IMPRESSAO DO CR (CR.DAT
002800*                                          NO RODAPE DE CADA ALUNO
002900*    2.3   01/09/2000   JORGE   OS-131     RELATORIO PASSA A SER  
003000*                                          GRAVADO NO RELATOR.DAT 
003100*                                          (COMPARTILHADO), NAO   
003200*                                          MAIS NA IMPRESSORA     
003300*    3.0   27/01/2000   JORGE   Y2K-005    REVISAO GERAL DO ANO
003400*                                          2000 - SEM IMPACTO,
003500*                                          CHAVES NAO USAM ANO
003550*    3.1   14/03/2001   MARCIO  OS-142     DET-PERCENTUAL/DET-
003560*                                          PONTO/RA-CR USAVAM
003570*                                          VIRGULA COMO PONTO
003580*                                          DECIMAL - SEM O
003590*                                          DECIMAL-POINT IS COMMA
003595*                                          A VIRGULA E SO EDICAO -
003596*                                          PICTURES CORRIGIDAS -
003597*                                          PONTO NA POSICAO CERTA
003600*---------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CADALUNO ASSIGN TO DISK
004500                 ORGANIZATION INDEXED
004600                 ACCESS MODE DYNAMIC
004700                 RECORD KEY CHAVE-ALU
004800                 FILE STATUS STATUS-ALU.
004900
005000     SELECT CADCURSO ASSIGN TO DISK
005100                 ORGANIZATION INDEXED
005200                 ACCESS MODE DYNAMIC
005300                 RECORD KEY CHAVE-CUR
005400                 FILE STATUS STATUS-CUR.
005500
005600     SELECT BOLETIM ASSIGN TO DISK
005700                 ORGANIZATION INDEXED
005800                 ACCESS MODE DYNAMIC
005900                 RECORD KEY CHAVE-BOL
006000                 FILE STATUS STATUS-BOL.
006100
006200     SELECT CR ASSIGN TO DISK
006300                 ORGANIZATION INDEXED
006400                 ACCESS MODE DYNAMIC
006500                 RECORD KEY CHAVE-CR
006600                 FILE STATUS STATUS-CR.
006700
006800     SELECT RELATOR ASSIGN TO DISK
006900                 ORGANIZATION LINE SEQUENTIAL
007000                 FILE STATUS STATUS-REL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*    ARQUIVO MESTRE DE ALUNOS - PERCORRIDO SEQUENCIALMENTE
007500 FD  CADALUNO
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'ALUNO.DAT'
007800     RECORD CONTAINS 40 CHARACTERS.
007900 01  REG-CADALUNO.
008000     05  CHAVE-ALU               PIC X(10).
008100     05  ALUNO-NOME              PIC X(25).
008200     05  FILLER                  PIC X(05).
008250 01  REG-CADALUNO-ALFA REDEFINES REG-CADALUNO.
008260     05  FILLER-ALU              PIC X(40).
008300
008400*    ARQUIVO MESTRE DE CURSOS
008500 FD  CADCURSO
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID 'COURSE.DAT'
008800     RECORD CONTAINS 46 CHARACTERS.
008900 01  REG-CADCURSO.
009000     05  CHAVE-CUR               PIC X(10).
009100     05  CURSO-TITULO            PIC X(30).
009200     05  CURSO-CREDITOS          PIC 9(02).
009300     05  FILLER                  PIC X(04).
009400
009500*    BOLETIM - NOTA FINAL POR ALUNO/CURSO, PRODUZIDO POR CLASSIF
009600 FD  BOLETIM
009700     LABEL RECORD STANDARD
009800     VALUE OF FILE-ID 'BOLETIM.DAT'
009900     RECORD CONTAINS 36 CHARACTERS.
010000 01  REG-BOLETIM.
010100     05  CHAVE-BOL.
010200         10  BOL-CHAVE-ALU       PIC X(10).
010300         10  BOL-CHAVE-CUR       PIC X(10).
010400     05  BOL-PERCENTUAL          PIC 9(03)V99.
010500     05  BOL-CONCEITO            PIC X(02).
010600     05  BOL-PONTO               PIC 9V9(02).
010700     05  FILLER                  PIC X(06).
010750 01  REG-BOLETIM-ALFA REDEFINES REG-BOLETIM.
010760     05  FILLER-BOL              PIC X(36).
010800
010900*    CR - COEFICIENTE DE RENDIMENTO POR ALUNO, PRODUZIDO POR
011000*    CLASSIF
011100 FD  CR
011200     LABEL RECORD STANDARD
011300     VALUE OF FILE-ID 'CR.DAT'
011400     RECORD CONTAINS 20 CHARACTERS.
011500 01  REG-CR.
011600     05  CHAVE-CR                PIC X(10).
011700     05  CR-VALOR                PIC 9V9(03).
011800     05  FILLER                  PIC X(06).
011850 01  REG-CR-ALFA REDEFINES REG-CR.
011860     05  FILLER-CR               PIC X(20).
011900
012000*    RELATORIO GERAL DO LOTE - COMPARTILHADO ENTRE TODAS AS FASES
012100 FD  RELATOR
012200     LABEL RECORD STANDARD
012300     VALUE OF FILE-ID 'RELATOR.DAT'
012400     RECORD CONTAINS 132 CHARACTERS.
012500 01  REG-RELATOR                 PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800 01  STATUS-ALU              PIC X(02) VALUE SPACES.
012900 01  STATUS-CUR              PIC X(02) VALUE SPACES.
013000 01  STATUS-BOL              PIC X(02) VALUE SPACES.
013100 01  STATUS-CR               PIC X(02) VALUE SPACES.
013200 01  STATUS-REL              PIC X(02) VALUE SPACES.
013300 01  WS-FIM-ALUNO             PIC X(01) VALUE 'N'.
013400     88  FIM-ALUNO            VALUE 'S'.
013500 01  WS-FIM-BOLETIM           PIC X(01) VALUE 'N'.
013600     88  FIM-BOLETIM          VALUE 'S'.
013700 77  WS-PAGINA                PIC 9(05) COMP VALUE ZEROS.
013800 77  WS-LINPAG                PIC 9(03) COMP VALUE 99.
013900 01  WS-CR-ALU                PIC 9V9(03) VALUE ZEROS.
014000
014100 01  CABE1.
014200     05  FILLER              PIC X(33) VALUE 'ALUNO'.
014300     05  FILLER              PIC X(37) VALUE
014400         'SISTEMA DE NOTAS - HISTORICO ESCOLAR'.
014500     05  FILLER              PIC X(04) VALUE 'PG. '.
014600     05  PAG-CABE1           PIC ZZ.ZZ9.
014700     05  FILLER              PIC X(52) VALUE SPACES.
014800
014900 01  CABE2.
015000     05  FILLER              PIC X(02) VALUE SPACES.
015100     05  FILLER              PIC X(58) VALUE
015200         'CURSO      DISCIPLINA          CR  PERC  CONC PONTO'.
015300     05  FILLER              PIC X(72) VALUE SPACES.
015400
015500 01  CABE-ALUNO.
015600     05  FILLER              PIC X(02) VALUE SPACES.
015700     05  FILLER              PIC X(17) VALUE
015800         'TRANSCRIPT FOR : '.
015900     05  CA-ALU-NOME         PIC X(25).
016000     05  FILLER              PIC X(02) VALUE SPACES.
016100     05  FILLER              PIC X(01) VALUE '('.
016200     05  CA-ALU-ID           PIC X(10).
016300     05  FILLER              PIC X(01) VALUE ')'.
016400     05  FILLER              PIC X(74) VALUE SPACES.
016500
016600 01  DETALHE1.
016700     05  FILLER              PIC X(02) VALUE SPACES.
016800     05  DET-CUR-COD         PIC X(10).
016900     05  FILLER              PIC X(01) VALUE SPACES.
017000     05  DET-CUR-TITULO      PIC X(30).
017050     05  FILLER              PIC X(01) VALUE SPACES.
017060     05  DET-CUR-CREDITOS    PIC Z9.
017100     05  FILLER              PIC X(01) VALUE SPACES.
017200     05  DET-PERCENTUAL      PIC ZZ9.99.
017300     05  FILLER              PIC X(02) VALUE SPACES.
017400     05  DET-CONCEITO        PIC X(02).
017500     05  FILLER              PIC X(02) VALUE SPACES.
017600     05  DET-PONTO           PIC 9.99.
017700     05  FILLER              PIC X(69) VALUE SPACES.
017800
017900 01  RODAPE-ALUNO.
018000     05  FILLER              PIC X(02) VALUE SPACES.
018100     05  FILLER              PIC X(06) VALUE 'GPA : '.
018200     05  RA-CR               PIC 9.999.
018300     05  FILLER              PIC X(119) VALUE SPACES.
018400
018500 PROCEDURE DIVISION.
018600
018700*    ABERTURA DOS ARQUIVOS DA FASE
018800 0100-ABRE-ARQUIVOS.
018900     OPEN INPUT CADALUNO.
019000     OPEN INPUT CADCURSO.
019100     OPEN INPUT BOLETIM.
019200     OPEN INPUT CR.
019300     IF STATUS-ALU NOT = '00' OR STATUS-CUR NOT = '00'
019400        OR STATUS-BOL NOT = '00' OR STATUS-CR NOT = '00'
019500        DISPLAY 'RELNOT-COB: FALHA AO ABRIR ARQUIVO MESTRE'
019600        STOP RUN.
019700*    RELATOR.DAT JA FOI CRIADO PELAS FASES ANTERIORES
019800*    ESTA FASE ABRE EM EXTEND PARA ACRESCENTAR OS HISTORICOS.
019900     OPEN EXTEND RELATOR.
020000     IF STATUS-REL NOT = '00'
020100        DISPLAY 'RELNOT-COB: FALHA AO ABRIR RELATOR.DAT'
020200        STOP RUN.
020300
020400*    LACO PRINCIPAL - PERCORRE OS ALUNOS NA ORDEM DA CHAVE
020500 0200-LE-ALUNO.
020600     READ CADALUNO NEXT RECORD
020700         AT END
020800             MOVE 'S' TO WS-FIM-ALUNO
020900             GO TO 0900-FIM-PROCESSAMENTO.
021000     PERFORM 0300-EMITE-ALUNO THRU 0300-EMITE-ALUNO-EXIT.
021100     GO TO 0200-LE-ALUNO.
021200
021300*    EMITE O HISTORICO COMPLETO DE UM ALUNO
021400 0300-EMITE-ALUNO.
021500     PERFORM 0800-CABECALHO THRU 0800-CABECALHO-EXIT.
021600     MOVE CHAVE-ALU  TO CA-ALU-ID.
021700     MOVE ALUNO-NOME TO CA-ALU-NOME.
021800     WRITE REG-RELATOR FROM CABE-ALUNO.
021900     ADD 1 TO WS-LINPAG.
022000     MOVE CHAVE-ALU  TO BOL-CHAVE-ALU.
022100     MOVE LOW-VALUES TO BOL-CHAVE-CUR.
022200     START BOLETIM KEY IS NOT LESS THAN CHAVE-BOL
022300         INVALID KEY
022400             MOVE 'S' TO WS-FIM-BOLETIM
022500             GO TO 0300-EMITE-GPA.
022600     MOVE 'N' TO WS-FIM-BOLETIM.
022700     PERFORM 0320-EMITE-CURSO THRU 0320-EMITE-CURSO-EXIT
022800         UNTIL FIM-BOLETIM.
022900 0300-EMITE-GPA.
023000     MOVE ZEROS TO WS-CR-ALU.
023100     MOVE CHAVE-ALU TO CHAVE-CR.
023200     READ CR
023300         INVALID KEY
023400             CONTINUE.
023500     MOVE CR-VALOR TO WS-CR-ALU.
023600     MOVE WS-CR-ALU TO RA-CR.
023700     WRITE REG-RELATOR FROM RODAPE-ALUNO.
023800     ADD 1 TO WS-LINPAG.
023900 0300-EMITE-ALUNO-EXIT.
024000     EXIT.
024100
024200*    IMPRIME UMA LINHA DE DETALHE PARA CADA CURSO DO BOLETIM DO
024300*    ALUNO CORRENTE - O LACO PARA QUANDO A CHAVE DE ALUNO MUDA
024400 0320-EMITE-CURSO.
024500     READ BOLETIM NEXT RECORD
024600         AT END
024700             MOVE 'S' TO WS-FIM-BOLETIM
024800             GO TO 0320-EMITE-CURSO-EXIT.
024900     IF BOL-CHAVE-ALU NOT = CHAVE-ALU
025000        MOVE 'S' TO WS-FIM-BOLETIM
025100        GO TO 0320-EMITE-CURSO-EXIT.
025200     MOVE BOL-CHAVE-CUR TO CHAVE-CUR.
025300     READ CADCURSO
025400         INVALID KEY
025500             MOVE 'CURSO NAO ENCONTRADO' TO CURSO-TITULO
025550             MOVE ZEROS TO CURSO-CREDITOS.
025600     MOVE BOL-CHAVE-CUR    TO DET-CUR-COD.
025700     MOVE CURSO-TITULO    TO DET-CUR-TITULO.
025750     MOVE CURSO-CREDITOS  TO DET-CUR-CREDITOS.
025800     MOVE BOL-PERCENTUAL  TO DET-PERCENTUAL.
025900     MOVE BOL-CONCEITO    TO DET-CONCEITO.
026000     MOVE BOL-PONTO       TO DET-PONTO.
026100     WRITE REG-RELATOR FROM DETALHE1.
026200     ADD 1 TO WS-LINPAG.
026300 0320-EMITE-CURSO-EXIT.
026400     EXIT.
026500
026600*    QUEBRA DE PAGINA DO HISTORICO - CABECALHO DO RELATOR.DAT
026700 0800-CABECALHO.
026800     IF WS-LINPAG < 54
026900        GO TO 0800-CABECALHO-EXIT.
027000     ADD 1 TO WS-PAGINA.
027100     MOVE WS-PAGINA TO PAG-CABE1.
027200     WRITE REG-RELATOR FROM CABE1.
027300     WRITE REG-RELATOR FROM CABE2.
027400     MOVE 3 TO WS-LINPAG.
027500 0800-CABECALHO-EXIT.
027600     EXIT.
027700
027800*    FIM DO PROCESSAMENTO - FECHA OS ARQUIVOS E PROSSEGUE O LOTE
027900 0900-FIM-PROCESSAMENTO.
028000     CLOSE CADALUNO.
028100     CLOSE CADCURSO.
028200     CLOSE BOLETIM.
028300     CLOSE CR.
028400     CLOSE RELATOR.
028500*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (RELATORIOS)
028600     CHAIN 'RELALUNO.EXE'.
