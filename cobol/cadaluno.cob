000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADALUNO-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 29/03/2000.
000600 DATE-COMPILED.
000700 SECURITY. FESP - USO INTERNO - NUCLEO DE PROCESSAMENTO.
000800*---------------------------------------------------------------*
000900*    SISTEMA DE NOTAS - CADASTRO DE ALUNOS (LOTE)                *
001000*    FINALIDADE : CARGA EM LOTE DO ARQUIVO DE ALUNOS NO          *
001100*                 ARQ INDEXADO ALUNO.DAT, COM REJEICAO DAS       *
001200*                 OCORRENCIAS INVALIDAS PARA O RELATOR.DAT       *
001300*---------------------------------------------------------------*
001400*    HISTORICO DE ALTERACOES                                     *
001500*    VRS   DATA         PROGR   PEDIDO     DESCRICAO              
001600*    1.0   29/03/2000   FABIO   -          IMPLANTACAO - TELA     
001700*                                          DE CADASTRO DE ALUNO   
001800*                                          (DESCONTINUADA)        
001900*    2.0   14/08/2000   ENZO    OS-118     CONVERSAO PARA CARGA   
002000*                                          SEQUENCIAL EM LOTE A   
002100*                                          PARTIR DO ARQ ALUNO.SEQ
002200*    2.1   14/08/2000   ENZO    OS-118     REJEITA ID/NOME EM     
002300*                                          BRANCO E ID DUPLICADO  
002400*    2.2   21/09/2000   JAMILE  OS-124     RELATOR.DAT PASSA A SER
002500*                                          COMPARTILHADO COM AS   
002600*                                          DEMAIS FASES DO LOTE   
002700*    3.0   18/01/2000   JORGE   Y2K-004    REVISAO GERAL DO ANO   
002800*                                          2000 - SEM IMPACTO,    
002900*                                          CHAVES NAO USAM ANO    
003000*---------------------------------------------------------------*
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT STUDENT-SEQ ASSIGN TO DISK
003900                 ORGANIZATION LINE SEQUENTIAL
004000                 FILE STATUS WS-STATUS-SEQ.
004100
004200     SELECT CADALUNO ASSIGN TO DISK
004300                 ORGANIZATION INDEXED
004400                 ACCESS MODE DYNAMIC
004500                 RECORD KEY CHAVE-ALU
004600                 FILE STATUS STATUS-ALU.
004700
004800     SELECT RELATOR ASSIGN TO DISK
004900                 ORGANIZATION LINE SEQUENTIAL
005000                 FILE STATUS STATUS-REL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    ARQUIVO DE ENTRADA - CARGA DE ALUNOS - FICHA DO ALUNO
005500 FD  STUDENT-SEQ
005600     LABEL RECORD STANDARD
005700     VALUE OF FILE-ID 'STUDENT.SEQ'
005800     RECORD CONTAINS 35 CHARACTERS.
005900 01  REG-STUDENT-ENT.
006000     05  ALU-ID              PIC X(10).
006100     05  ALU-NOME            PIC X(25).
006200 01  REG-STUDENT-ENT-R REDEFINES REG-STUDENT-ENT.
006300     05  ALU-ID-ALFA         PIC X(10).
006400     05  FILLER-R1           PIC X(25).
006500
006600*    ARQUIVO MESTRE INDEXADO DE ALUNOS
006700 FD  CADALUNO
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'ALUNO.DAT'
007000     RECORD CONTAINS 40 CHARACTERS.
007100 01  REG-CADALUNO.
007200     05  CHAVE-ALU           PIC X(10).
007300     05  ALUNO-NOME          PIC X(25).
007400     05  FILLER              PIC X(05).
007500 01  REG-CADALUNO-ALFA REDEFINES REG-CADALUNO.
007600     05  FILLER-M1           PIC X(35).
007700     05  FILLER-M2           PIC X(05).
007800
007900*    RELATORIO GERAL DO LOTE - REJEICOES E LISTAGENS
008000 FD  RELATOR
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'RELATOR.DAT'
008300     RECORD CONTAINS 132 CHARACTERS.
008400 01  REG-RELATOR             PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700 01  WS-STATUS-SEQ           PIC X(02) VALUE SPACES.
008800 01  STATUS-ALU              PIC X(02) VALUE SPACES.
008900 01  STATUS-REL              PIC X(02) VALUE SPACES.
009000 01  WS-FIM-ALUNO            PIC X(01) VALUE 'N'.
009100     88  FIM-ALUNO           VALUE 'S'.
009200 01  WS-CONTADORES.
009300     05  WS-CNT-LIDOS        PIC 9(05) COMP VALUE ZEROS.
009400     05  WS-CNT-ACEITOS      PIC 9(05) COMP VALUE ZEROS.
009500     05  WS-CNT-REJEIT       PIC 9(05) COMP VALUE ZEROS.
009600 77  WS-PAGINA               PIC 9(05) COMP VALUE ZEROS.
009700 77  WS-LINPAG               PIC 9(03) COMP VALUE 99.
009800 01  WS-MOTIVO               PIC X(30) VALUE SPACES.
009900
010000 01  CABE1.
010100     05  FILLER              PIC X(33) VALUE 'ALUNO'.
010200     05  FILLER              PIC X(37) VALUE
010300         'SISTEMA DE NOTAS - CARGA DE ALUNOS'.
010400     05  FILLER              PIC X(04) VALUE 'PG. '.
010500     05  PAG-CABE1           PIC ZZ.ZZ9.
010600     05  FILLER              PIC X(52) VALUE SPACES.
010700
010800 01  CABE2.
010900     05  FILLER              PIC X(24) VALUE SPACES.
011000     05  FILLER              PIC X(56) VALUE
011100         'RELACAO DE ALUNOS REJEITADOS NA CARGA'.
011200     05  FILLER              PIC X(52) VALUE SPACES.
011300
011400 01  CABE3.
011500     05  FILLER              PIC X(02) VALUE SPACES.
011600     05  FILLER              PIC X(50) VALUE
011700         '  MATRICULA  NOME DO ALUNO                       '.
011800     05  FILLER              PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
011900     05  FILLER              PIC X(50) VALUE SPACES.
012000
012100 01  DETALHE1.
012200     05  FILLER              PIC X(02) VALUE SPACES.
012300     05  DET-ALU-ID          PIC X(10).
012400     05  FILLER              PIC X(02) VALUE SPACES.
012500     05  DET-ALU-NOME        PIC X(25).
012600     05  FILLER              PIC X(03) VALUE SPACES.
012700     05  DET-MOTIVO          PIC X(30).
012800     05  FILLER              PIC X(60) VALUE SPACES.
012900 01  DETALHE1-R REDEFINES DETALHE1
013000                         PIC X(132).
013100
013200 01  RODAPE1.
013300     05  FILLER              PIC X(20) VALUE
013400         'TOTAL LIDOS ......:'.
013500     05  RODAPE-LIDOS        PIC ZZZZ9.
013600     05  FILLER              PIC X(05) VALUE SPACES.
013700     05  FILLER              PIC X(20) VALUE
013800         'TOTAL ACEITOS ....:'.
013900     05  RODAPE-ACEITOS      PIC ZZZZ9.
014000     05  FILLER              PIC X(05) VALUE SPACES.
014100     05  FILLER              PIC X(20) VALUE
014200         'TOTAL REJEITADOS .:'.
014300     05  RODAPE-REJEIT       PIC ZZZZ9.
014400     05  FILLER              PIC X(47) VALUE SPACES.
014500
014600 PROCEDURE DIVISION.
014700
014800*    ABERTURA DOS ARQUIVOS DA FASE - PROSSEGUE O LOTE
014900 0100-ABRE-ARQUIVOS.
015000     OPEN INPUT STUDENT-SEQ.
015100     IF WS-STATUS-SEQ NOT = '00'
015200        DISPLAY 'CADALUNO-COB: STUDENT.SEQ NAO ENCONTRADO'
015300        STOP RUN.
015400     OPEN OUTPUT CADALUNO.
015500     IF STATUS-ALU NOT = '00'
015600        DISPLAY 'CADALUNO-COB: FALHA AO CRIAR ALUNO.DAT'
015700        CLOSE STUDENT-SEQ
015800        STOP RUN.
015900*    RELATOR.DAT JA FOI CRIADO PELAS FASES ANTERIORES
016000*    ESTA FASE ABRE EM EXTEND PARA ACRESCENTAR SUAS REJEICOES.
016100     OPEN EXTEND RELATOR.
016200     IF STATUS-REL NOT = '00'
016300        DISPLAY 'CADALUNO-COB: FALHA AO ABRIR RELATOR.DAT'
016400        CLOSE STUDENT-SEQ
016500        CLOSE CADALUNO
016600        STOP RUN.
016700
016800*    LACO PRINCIPAL DE LEITURA SEQUENCIAL DO ARQUIVO DE ALUNOS
016900 0200-LE-ALUNO.
017000     READ STUDENT-SEQ
017100         AT END
017200             MOVE 'S' TO WS-FIM-ALUNO
017300             GO TO 0900-FIM-LEITURA.
017400     ADD 1 TO WS-CNT-LIDOS.
017500     IF REG-STUDENT-ENT-R = SPACES
017600        GO TO 0200-LE-ALUNO.
017700     GO TO 0300-VALIDA.
017800
017900*    VALIDACAO DE REFERENCIA DO ALUNO - REGRAS DO NEGOCIO
018000 0300-VALIDA.
018100     MOVE SPACES TO WS-MOTIVO.
018200     IF ALU-ID = SPACES
018300        MOVE 'MATRICULA DO ALUNO EM BRANCO' TO WS-MOTIVO
018400        GO TO 0700-REJEITA.
018500     IF ALU-NOME = SPACES
018600        MOVE 'NOME DO ALUNO EM BRANCO' TO WS-MOTIVO
018700        GO TO 0700-REJEITA.
018800     MOVE ALU-ID TO CHAVE-ALU.
018900     READ CADALUNO
019000         INVALID KEY
019100             GO TO 0500-GRAVA.
019200     MOVE 'MATRICULA DO ALUNO DUPLICADA' TO WS-MOTIVO
019300     GO TO 0700-REJEITA.
019400
019500*    GRAVACAO DO ALUNO ACEITO NO ARQUIVO MESTRE
019600 0500-GRAVA.
019700     MOVE SPACES     TO REG-CADALUNO.
019800     MOVE ALU-ID     TO CHAVE-ALU.
019900     MOVE ALU-NOME   TO ALUNO-NOME.
020000     WRITE REG-CADALUNO
020100         INVALID KEY
020200             MOVE 'MATRICULA DO ALUNO DUPLICADA' TO WS-MOTIVO
020300             GO TO 0700-REJEITA.
020400     ADD 1 TO WS-CNT-ACEITOS.
020500     GO TO 0200-LE-ALUNO.
020600
020700*    REJEICAO - GRAVA LINHA NO RELATOR.DAT E CONTINUA O LOTE
020800 0700-REJEITA.
020900     ADD 1 TO WS-CNT-REJEIT.
021000     PERFORM 0800-CABECALHO.
021100     MOVE ALU-ID     TO DET-ALU-ID.
021200     MOVE ALU-NOME   TO DET-ALU-NOME.
021300     MOVE WS-MOTIVO  TO DET-MOTIVO.
021400     WRITE REG-RELATOR FROM DETALHE1.
021500     ADD 1 TO WS-LINPAG.
021600     GO TO 0200-LE-ALUNO.
021700
021800*    QUEBRA DE PAGINA DO RELATORIO DE REJEICOES
021900 0800-CABECALHO.
022000     IF WS-LINPAG < 54
022100        GO TO 0800-CABECALHO-EXIT.
022200     ADD 1 TO WS-PAGINA.
022300     MOVE WS-PAGINA TO PAG-CABE1.
022400     WRITE REG-RELATOR FROM CABE1.
022500     WRITE REG-RELATOR FROM CABE2.
022600     WRITE REG-RELATOR FROM CABE3.
022700     MOVE 3 TO WS-LINPAG.
022800 0800-CABECALHO-EXIT.
022900     EXIT.
023000
023100*    FIM DA CARGA - RODAPE COM OS TOTAIS DA FASE
023200 0900-FIM-LEITURA.
023300     MOVE WS-CNT-LIDOS   TO RODAPE-LIDOS.
023400     MOVE WS-CNT-ACEITOS TO RODAPE-ACEITOS.
023500     MOVE WS-CNT-REJEIT  TO RODAPE-REJEIT.
023600     WRITE REG-RELATOR FROM RODAPE1.
023700     CLOSE STUDENT-SEQ.
023800     CLOSE CADALUNO.
023900     CLOSE RELATOR.
024000*    ENCADEAMENTO PARA A PROXIMA FASE DO LOTE (MATRICULAS)
024100     CHAIN 'INCALU.EXE'.
